000100* ================================================================        
000200* BPSTORE - BLUEPRINT CATALOG PERSISTENCE MODULE                          
000300* OWNS THE IN-MEMORY CATALOG TABLE FOR THE LIFE OF THE RUN AND            
000400* FIELDS EVERY SAVE/APPEND/LOOKUP REQUEST AGAINST IT.  THE                
000500* TABLE IS KEPT IN (AUTHOR,NAME) ASCENDING ORDER AT ALL TIMES             
000600* SO OP-GET-KEY CAN BINARY-SEARCH IT AND THE CALLER NEVER HAS             
000700* TO SORT BEFORE PRINTING THE CATALOG REPORT.                             
000800* ================================================================        
000900*                                                                         
001000* OPERATIONS (SET LK-OP-CODE BEFORE THE CALL)                             
001100*   1  OP-SAVE         INSERT BP-MASTER-RECORD; REASON 2/8.               
001200*   2  OP-APPEND       APPEND LK-APPEND-POINT TO THE KEYED                
001300*                      BLUEPRINT; REASON 3/5/6.                           
001400*   3  OP-GET-KEY      FILL BP-MASTER-RECORD FROM THE KEYED               
001500*                      BLUEPRINT; REASON 1/6.                             
001600*   4  OP-OPEN-CURSOR  START A SCAN OVER ALL BLUEPRINTS, OR               
001700*                      ONE AUTHOR'S IF LK-CURSOR-AUTHOR IS SET;           
001800*                      REASON 1/7.                                        
001900*   5  OP-NEXT-CURSOR  FETCH THE NEXT BLUEPRINT ON THE OPEN               
002000*                      CURSOR INTO BP-MASTER-RECORD;                      
002100*                      LK-MORE-FLAG 'N' MEANS THE SET IS DONE.            
002200*                                                                         
002300* CHANGE LOG                                                              
002400* ----------                                                              
002500* 09/14/87  RSM  ORIGINAL - OP-SAVE AND OP-GET-KEY ONLY,                  
002600*                LINEAR SEARCH, 40 BLUEPRINT LIMIT.                       
002700* 02/03/89  RSM  WIDENED KEY FIELDS TO MATCH BPMAST REVISION;             
002800*                ADDED OP-OPEN-CURSOR/OP-NEXT-CURSOR FOR THE              
002900*                CATALOG REPORT, REPLACING THE OLD GET-ALL                
003000*                ARRAY PARAMETER.                                         
003100* 11/20/91  DKT  RAISED THE TABLE TO 200 ENTRIES AND 100          CR0091  
003200*                POINTS/ENTRY; SWITCHED OP-GET-KEY TO SEARCH      CR0091  
003300*                ALL NOW THAT THE TABLE IS KEPT SORTED.           CR0091  
003400* 07/19/94  KLF  ADDED REASON 5 (POINT TABLE FULL) TO             CR0114  
003500*                OP-APPEND - PREVIOUSLY IT JUST ABENDED ON        CR0114  
003600*                SUBSCRIPT OVERFLOW.                              CR0114  
003700* 08/30/98  JPU  Y2K SCAN - NO DATE FIELDS IN THIS MODULE,        Y2K098  
003800*                NO CHANGES REQUIRED.  SIGNED OFF.                Y2K098  
003900* 05/06/01  PDV  OP-OPEN-CURSOR ON AN UNKNOWN AUTHOR LEFT         CR0201  
004000*                WS-CURSOR-IDX POINTING AT THE PRIOR SCAN -       CR0201  
004100*                NOW RESET BEFORE THE AUTHOR COUNT.               CR0201  
004200*                                                                         
004300 IDENTIFICATION DIVISION.                                                 
004400 PROGRAM-ID.    BPSTORE.                                                  
004500 AUTHOR.        R S MARTINEZ.                                             
004600 INSTALLATION.  ENGINEERING RECORDS DIVISION.                             
004700 DATE-WRITTEN.  09/14/87.                                                 
004800 DATE-COMPILED.                                                           
004900 SECURITY.      NON-CONFIDENTIAL.                                         
005000*                                                                         
005100* THIS MODULE DOES NO FILE I-O OF ITS OWN - THE WHOLE CATALOG             
005200* LIVES IN WS-CATALOG FOR THE LIFE OF THE RUN AND IS BUILT UP             
005300* ONE OP-SAVE CALL AT A TIME FROM BPCAT00'S LOAD AND                      
005400* TRANSACTION PHASES.  IF THE RUN ENDS, THE CATALOG IS GONE;              
005500* THERE IS NO CHECKPOINT OR RESTART FILE BEHIND THIS TABLE.               
005600 ENVIRONMENT DIVISION.                                                    
005700 CONFIGURATION SECTION.                                                   
005800 SOURCE-COMPUTER.  USL-486.                                               
005900 OBJECT-COMPUTER.  USL-486.                                               
006000 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                                    
006100*                                                                         
006200 DATA DIVISION.                                                           
006300 WORKING-STORAGE SECTION.                                                 
006400* THE CATALOG ITSELF.  KEPT SORTED BY 1200-INSERT-SORTED SO               
006500* OP-GET-KEY CAN SEARCH ALL AND 5000-DO-NEXT-CURSOR CAN SCAN              
006600* AN AUTHOR'S BLUEPRINTS AS A CONTIGUOUS RUN.                             
006700 01  WS-CATALOG.                                                          
006800* NUMBER OF BLUEPRINTS CURRENTLY HELD.  200-ENTRY CEILING SET             
006900* UNDER CR0091 (SEE CHANGE LOG) - COMFORTABLY ABOVE ANY                   
007000* CATALOG SIZE SEEN IN PRODUCTION TO DATE.                                
007100     05  WS-CAT-COUNT              PIC 9(03) COMP-5 VALUE 0.              
007200* ONE ENTRY PER BLUEPRINT.  ASCENDING KEY LETS SEARCH ALL RUN             
007300* A BINARY SEARCH IN 1100-FIND-KEY INSTEAD OF A LINEAR SCAN -             
007400* THE ORIGINAL 1987 DESIGN WAS LINEAR, REPLACED IN 1991.                  
007500     05  WS-CAT-ENTRY OCCURS 200 TIMES                                    
007600             ASCENDING KEY IS WS-CAT-AUTHOR WS-CAT-NAME                   
007700             INDEXED BY WS-CAT-IDX.                                       
007800* KEY HALVES - SAME WIDTHS AS BP-AUTHOR/BP-NAME IN BPMAST.CPY             
007900* SO A STRAIGHT MOVE CARRIES THE FULL KEY EITHER DIRECTION.               
008000     10  WS-CAT-AUTHOR              PIC X(20).                            
008100     10  WS-CAT-NAME                PIC X(20).                            
008200* SLOTS OCCUPIED IN THE POINT TABLE BELOW FOR THIS ENTRY.                 
008300     10  WS-CAT-POINT-COUNT         PIC 9(03).                            
008400* THIS ENTRY'S OWN POINT LIST - A SEPARATE COPY FROM THE                  
008500* CALLER'S BP-POINT-TABLE, NOT A POINTER TO IT.  EVERY SAVE OR            
008600* APPEND COPIES POINTS IN; EVERY GET OR CURSOR FETCH COPIES               
008700* THEM BACK OUT.                                                          
008800     10  WS-CAT-POINT OCCURS 100 TIMES                                    
008900                 INDEXED BY WS-CAT-PT-IDX.                                
009000     15  WS-CAT-X                PIC S9(05).                              
009100     15  WS-CAT-Y                PIC S9(05).                              
009200     10  FILLER                     PIC X(01).                            
009300     05  FILLER                       PIC X(01) VALUE SPACE.              
009400*                                                                         
009500* CURRENT CURSOR'S AUTHOR FILTER, SET BY OP-OPEN-CURSOR AND               
009600* READ BY EVERY SUBSEQUENT OP-NEXT-CURSOR UNTIL RE-OPENED.                
009700* SPACES MEANS 'NO FILTER - RETURN EVERY BLUEPRINT'.                      
009800 01  WS-CURSOR-INFO.                                                      
009900     05  WS-CURSOR-AUTHOR           PIC X(20) VALUE SPACES.               
010000     05  FILLER                       PIC X(01) VALUE SPACE.              
010100* WHOLE-GROUP OVERLAY, KEPT FOR PARITY WITH THE OTHER WORKING-            
010200* STORAGE GROUPS' RAW REDEFINES.                                          
010300 01  FILLER REDEFINES WS-CURSOR-INFO.                                     
010400     05  WS-CURSOR-INFO-RAW           PIC X(21).                          
010500*                                                                         
010600* 'Y'/'N' RESULT OF THE LAST 1100-FIND-KEY SEARCH.  TESTED                
010700* IMMEDIATELY AFTER THE PERFORM BY EVERY OPERATION THAT NEEDS             
010800* TO KNOW WHETHER THE TARGET KEY EXISTS.                                  
010900 01  WS-SEARCH-FLAGS.                                                     
011000     05  WS-FOUND-FLAG               PIC X(01) VALUE 'N'.                 
011100     05  FILLER                       PIC X(01) VALUE SPACE.              
011200 01  FILLER REDEFINES WS-SEARCH-FLAGS.                                    
011300     05  WS-SEARCH-FLAGS-RAW          PIC X(02).                          
011400*                                                                         
011500* SUBSCRIPTS AND COUNTERS USED ACROSS THE FIVE OPERATIONS -               
011600* ALL COMP-5 SINCE NONE OF THEM IS EVER DISPLAYED OR PRINTED,             
011700* ONLY USED AS TABLE SUBSCRIPTS AND LOOP CONTROLS.                        
011800 01  WS-TABLE-INDEXES.                                                    
011900* SLOT OF THE ENTRY 1100-FIND-KEY LOCATED, VALID ONLY WHEN                
012000* WS-FOUND-FLAG = 'Y'.                                                    
012100     05  WS-FOUND-IDX               PIC 9(03) COMP-5 VALUE 0.             
012200* SLOT A NEW ENTRY WILL OCCUPY, COMPUTED BY 1200-INSERT-SORTED            
012300* BEFORE THE SHIFT-DOWN RUNS.                                             
012400     05  WS-INS-POS                 PIC 9(03) COMP-5 VALUE 0.             
012500* GENERAL-PURPOSE SCAN SUBSCRIPT, REUSED BY SEVERAL PARAGRAPHS            
012600* (INSERT, AUTHOR-COUNT) - NEVER CARRIED ACROSS A CALL.                   
012700     05  WS-SCAN-IDX                PIC 9(03) COMP-5 VALUE 0.             
012800* POINT SUBSCRIPT USED WHILE SHIFTING ONE ENTRY'S POINT LIST              
012900* DOWN A SLOT DURING AN INSERT.                                           
013000     05  WS-SHIFT-PT                PIC 9(03) COMP-5 VALUE 0.             
013100* RUNNING COUNT OF BLUEPRINTS MATCHING THE CURSOR'S AUTHOR,               
013200* BUILT BY 4100-COUNT-AUTHOR TO DECIDE REASON 1 VS REASON 7.              
013300     05  WS-AUTHOR-HITS             PIC 9(03) COMP-5 VALUE 0.             
013400* POSITION OF THE OPEN CURSOR IN WS-CAT-ENTRY.  RESET TO ZERO             
013500* ON EVERY OP-OPEN-CURSOR (CR0201, SEE CHANGE LOG) AND ADVANCED           
013600* ONE SLOT AT A TIME BY OP-NEXT-CURSOR.                                   
013700     05  WS-CURSOR-IDX              PIC 9(03) COMP-5 VALUE 0.             
013800     05  FILLER                       PIC X(01) VALUE SPACE.              
013900*                                                                         
014000* LINKAGE SECTION - ONE PARAMETER LIST SERVES ALL FIVE                    
014100* OPERATIONS; FIELDS NOT MEANINGFUL TO THE REQUESTED OPERATION            
014200* ARE SIMPLY IGNORED (E.G. LK-APPEND-POINT ON AN OP-GET-KEY).             
014300 LINKAGE SECTION.                                                         
014400* WHICH OF THE FIVE OPERATIONS TO PERFORM THIS CALL.                      
014500 01  LK-OP-CODE                   PIC 9(02).                              
014600     88  OP-SAVE                  VALUE 1.                                
014700     88  OP-APPEND                VALUE 2.                                
014800     88  OP-GET-KEY               VALUE 3.                                
014900     88  OP-OPEN-CURSOR           VALUE 4.                                
015000     88  OP-NEXT-CURSOR           VALUE 5.                                
015100* OUTCOME CODE RETURNED TO THE CALLER - SEE THE REASON TABLE              
015200* IN THE HEADER BANNER ABOVE; LOOKED UP AGAINST BPSTAT BY                 
015300* BPCAT00'S 9050-SET-STATUS.                                              
015400 01  LK-REASON                    PIC 9(02).                              
015500* AUTHOR FILTER FOR OP-OPEN-CURSOR; SPACES = NO FILTER.                   
015600 01  LK-CURSOR-AUTHOR              PIC X(20).                             
015700* 'Y' IF OP-NEXT-CURSOR FOUND ANOTHER BLUEPRINT, 'N' IF THE               
015800* SCAN HAS RUN OUT - THE CALLER'S LOOP-END TEST.                          
015900 01  LK-MORE-FLAG                  PIC X(01).                             
016000* THE POINT BEING ADDED ON AN OP-APPEND CALL.                             
016100 01  LK-APPEND-POINT.                                                     
016200     05  LK-APPEND-X                PIC S9(05).                           
016300     05  LK-APPEND-Y                PIC S9(05).                           
016400* THE BLUEPRINT ITSELF - INPUT ON OP-SAVE/OP-APPEND, OUTPUT ON            
016500* OP-GET-KEY/OP-NEXT-CURSOR, IGNORED ON OP-OPEN-CURSOR.                   
016600 COPY BPMAST.                                                             
016700*                                                                         
016800 PROCEDURE DIVISION USING LK-OP-CODE LK-REASON LK-CURSOR-AUTHOR           
016900     LK-MORE-FLAG LK-APPEND-POINT BP-MASTER-RECORD.                       
017000*                                                                         
017100* ----------------------------------------------------------              
017200* 0000-BPSTORE-MAIN - OPERATION DISPATCH.                                 
017300* TESTS LK-OP-CODE VIA THE FIVE 88-LEVELS ABOVE AND HANDS OFF             
017400* TO EXACTLY ONE OF THE FIVE NUMBERED SECTIONS BELOW, THEN                
017500* RETURNS CONTROL (AND LK-REASON) TO THE CALLER.                          
017600* ----------------------------------------------------------              
017700 0000-BPSTORE-MAIN.                                                       
017800     IF OP-SAVE                                                           
017900     PERFORM 1000-DO-SAVE THRU 1000-EXIT                                  
018000     ELSE                                                                 
018100     IF OP-APPEND                                                         
018200     PERFORM 2000-DO-APPEND THRU 2000-EXIT                                
018300     ELSE                                                                 
018400     IF OP-GET-KEY                                                        
018500     PERFORM 3000-DO-GET-KEY THRU 3000-EXIT                               
018600     ELSE                                                                 
018700     IF OP-OPEN-CURSOR                                                    
018800     PERFORM 4000-DO-OPEN-CURSOR THRU 4000-EXIT                           
018900     ELSE                                                                 
019000     IF OP-NEXT-CURSOR                                                    
019100     PERFORM 5000-DO-NEXT-CURSOR THRU 5000-EXIT.                          
019200     EXIT PROGRAM.                                                        
019300*                                                                         
019400* ----------------------------------------------------------              
019500* 1000-DO-SAVE - INSERT A NEW BLUEPRINT.                                  
019600* REASON 8 IF THE KEY EXISTS ALREADY, REASON 2 ON SUCCESS.                
019700* USED BOTH FOR LOAD-PHASE SEEDING AND FOR 'C' TRANSACTIONS -             
019800* THE CALLER CANNOT TELL FROM THIS PARAGRAPH WHICH ONE IT WAS,            
019900* WHICH IS WHY BPCAT00'S 0225-COPY-ONE-POINT EXISTS SEPARATELY            
020000* TO CARRY A 'C' TRANSACTION'S OPTIONAL FIRST POINT.                      
020100* ----------------------------------------------------------              
020200 1000-DO-SAVE.                                                            
020300     PERFORM 1100-FIND-KEY THRU 1100-EXIT.                                
020400     IF WS-FOUND-FLAG = 'Y'                                               
020500     MOVE 8 TO LK-REASON                                                  
020600     ELSE                                                                 
020700     PERFORM 1200-INSERT-SORTED THRU 1200-EXIT                            
020800     MOVE 2 TO LK-REASON.                                                 
020900 1000-EXIT.                                                               
021000     EXIT.                                                                
021100*                                                                         
021200* FIND-KEY - BINARY SEARCH THE SORTED TABLE FOR BP-AUTHOR/BP-             
021300* NAME.  SHARED BY SAVE, APPEND AND GET-KEY SO THE SEARCH LOGIC           
021400* LIVES IN EXACTLY ONE PLACE.                                             
021500 1100-FIND-KEY.                                                           
021600     MOVE 'N' TO WS-FOUND-FLAG.                                           
021700     IF WS-CAT-COUNT = 0                                                  
021800     GO TO 1100-EXIT.                                                     
021900     SET WS-CAT-IDX TO 1.                                                 
022000     SEARCH ALL WS-CAT-ENTRY                                              
022100     AT END                                                               
022200     MOVE 'N' TO WS-FOUND-FLAG                                            
022300     WHEN WS-CAT-AUTHOR(WS-CAT-IDX) = BP-AUTHOR                           
022400     AND WS-CAT-NAME(WS-CAT-IDX) = BP-NAME                                
022500     MOVE 'Y' TO WS-FOUND-FLAG                                            
022600     SET WS-FOUND-IDX TO WS-CAT-IDX.                                      
022700 1100-EXIT.                                                               
022800     EXIT.                                                                
022900*                                                                         
023000* INSERT-SORTED - LINEAR SCAN FOR THE INSERTION POINT (THE                
023100* TABLE IS SMALL ENOUGH NOT TO NEED A BINARY INSERT SEARCH),              
023200* SHIFT EVERYTHING FROM THAT POINT DOWN ONE SLOT, THEN INSERT.            
023300* A KEY SORTING AFTER EVERY EXISTING ENTRY INSERTS AT                     
023400* WS-CAT-COUNT + 1 WITHOUT ANY SHIFTING AT ALL.                           
023500 1200-INSERT-SORTED.                                                      
023600     MOVE 0 TO WS-INS-POS.                                                
023700     IF WS-CAT-COUNT = 0                                                  
023800     MOVE 1 TO WS-INS-POS                                                 
023900     ELSE                                                                 
024000     PERFORM 1210-FIND-INSERT-POS THRU 1210-EXIT                          
024100     VARYING WS-SCAN-IDX FROM 1 BY 1                                      
024200     UNTIL WS-SCAN-IDX > WS-CAT-COUNT                                     
024300     OR WS-INS-POS NOT = 0.                                               
024400     IF WS-INS-POS = 0                                                    
024500     COMPUTE WS-INS-POS = WS-CAT-COUNT + 1.                               
024600     PERFORM 1220-SHIFT-DOWN THRU 1220-EXIT                               
024700     VARYING WS-SCAN-IDX FROM WS-CAT-COUNT BY -1                          
024800     UNTIL WS-SCAN-IDX < WS-INS-POS.                                      
024900     MOVE BP-AUTHOR TO WS-CAT-AUTHOR(WS-INS-POS).                         
025000     MOVE BP-NAME TO WS-CAT-NAME(WS-INS-POS).                             
025100     MOVE BP-POINT-COUNT TO WS-CAT-POINT-COUNT(WS-INS-POS).               
025200     PERFORM 1230-COPY-ONE-POINT THRU 1230-EXIT                           
025300     VARYING BP-PT-IDX FROM 1 BY 1                                        
025400     UNTIL BP-PT-IDX > BP-POINT-COUNT.                                    
025500     ADD 1 TO WS-CAT-COUNT.                                               
025600 1200-EXIT.                                                               
025700     EXIT.                                                                
025800*                                                                         
025900* TEST ONE OCCUPIED SLOT AGAINST THE INCOMING KEY DURING THE              
026000* SEARCH-FOR-INSERT-POSITION SCAN - FIRST SLOT THAT SORTS AFTER           
026100* THE NEW KEY BECOMES THE INSERTION POINT.                                
026200 1210-FIND-INSERT-POS.                                                    
026300     IF BP-AUTHOR < WS-CAT-AUTHOR(WS-SCAN-IDX)                            
026400     MOVE WS-SCAN-IDX TO WS-INS-POS                                       
026500     ELSE                                                                 
026600     IF BP-AUTHOR = WS-CAT-AUTHOR(WS-SCAN-IDX)                            
026700     AND BP-NAME < WS-CAT-NAME(WS-SCAN-IDX)                               
026800     MOVE WS-SCAN-IDX TO WS-INS-POS.                                      
026900 1210-EXIT.                                                               
027000     EXIT.                                                                
027100*                                                                         
027200* SLIDE ONE OCCUPIED ENTRY DOWN ONE SLOT TO OPEN UP ROOM FOR              
027300* THE NEW KEY; RUN FROM THE BOTTOM OF THE TABLE UPWARD SO NO              
027400* ENTRY IS OVERWRITTEN BEFORE IT HAS BEEN COPIED ONWARD.                  
027500 1220-SHIFT-DOWN.                                                         
027600     MOVE WS-CAT-AUTHOR(WS-SCAN-IDX)                                      
027700     TO WS-CAT-AUTHOR(WS-SCAN-IDX + 1).                                   
027800     MOVE WS-CAT-NAME(WS-SCAN-IDX)                                        
027900     TO WS-CAT-NAME(WS-SCAN-IDX + 1).                                     
028000     MOVE WS-CAT-POINT-COUNT(WS-SCAN-IDX)                                 
028100     TO WS-CAT-POINT-COUNT(WS-SCAN-IDX + 1).                              
028200     PERFORM 1225-SHIFT-ONE-POINT THRU 1225-EXIT                          
028300     VARYING WS-SHIFT-PT FROM 1 BY 1                                      
028400     UNTIL WS-SHIFT-PT > WS-CAT-POINT-COUNT(WS-SCAN-IDX).                 
028500 1220-EXIT.                                                               
028600     EXIT.                                                                
028700*                                                                         
028800* SLIDE ONE POINT OF THE ENTRY BEING SHIFTED; CALLED ONCE PER             
028900* OCCUPIED POINT SLOT FROM THE PERFORM ABOVE.                             
029000 1225-SHIFT-ONE-POINT.                                                    
029100     MOVE WS-CAT-X(WS-SCAN-IDX, WS-SHIFT-PT)                              
029200     TO WS-CAT-X(WS-SCAN-IDX + 1, WS-SHIFT-PT).                           
029300     MOVE WS-CAT-Y(WS-SCAN-IDX, WS-SHIFT-PT)                              
029400     TO WS-CAT-Y(WS-SCAN-IDX + 1, WS-SHIFT-PT).                           
029500 1225-EXIT.                                                               
029600     EXIT.                                                                
029700*                                                                         
029800* COPY ONE POINT FROM THE CALLER'S BP-POINT-TABLE INTO THE NEW            
029900* CATALOG ENTRY AT WS-INS-POS - RUN ONCE PER INCOMING POINT.              
030000 1230-COPY-ONE-POINT.                                                     
030100     MOVE BP-X(BP-PT-IDX) TO WS-CAT-X(WS-INS-POS, BP-PT-IDX).             
030200     MOVE BP-Y(BP-PT-IDX) TO WS-CAT-Y(WS-INS-POS, BP-PT-IDX).             
030300 1230-EXIT.                                                               
030400     EXIT.                                                                
030500*                                                                         
030600* ----------------------------------------------------------              
030700* 2000-DO-APPEND - ADD ONE POINT TO AN EXISTING BLUEPRINT.                
030800* REASON 6 IF THE TARGET KEY DOES NOT EXIST, REASON 5 IF IT               
030900* EXISTS BUT ITS POINT TABLE IS ALREADY AT THE 100-SLOT                   
031000* CEILING, REASON 3 ON SUCCESS.  THE FILTER DOES NOT RUN HERE -           
031100* AN APPEND IS A RAW UPDATE, FILTERED ONLY ON A LATER RETRIEVAL.          
031200* ----------------------------------------------------------              
031300 2000-DO-APPEND.                                                          
031400     PERFORM 1100-FIND-KEY THRU 1100-EXIT.                                
031500     IF WS-FOUND-FLAG NOT = 'Y'                                           
031600     MOVE 6 TO LK-REASON                                                  
031700     ELSE                                                                 
031800     IF WS-CAT-POINT-COUNT(WS-FOUND-IDX) NOT < 100                        
031900     MOVE 5 TO LK-REASON                                                  
032000     ELSE                                                                 
032100     ADD 1 TO WS-CAT-POINT-COUNT(WS-FOUND-IDX)                            
032200     MOVE LK-APPEND-X                                                     
032300     TO WS-CAT-X(WS-FOUND-IDX,                                            
032400     WS-CAT-POINT-COUNT(WS-FOUND-IDX))                                    
032500     MOVE LK-APPEND-Y                                                     
032600     TO WS-CAT-Y(WS-FOUND-IDX,                                            
032700     WS-CAT-POINT-COUNT(WS-FOUND-IDX))                                    
032800     MOVE 3 TO LK-REASON.                                                 
032900 2000-EXIT.                                                               
033000     EXIT.                                                                
033100*                                                                         
033200* ----------------------------------------------------------              
033300* 3000-DO-GET-KEY - FETCH ONE BLUEPRINT BY ITS FULL KEY.                  
033400* REASON 1 ON A HIT, REASON 6 ON A MISS.  THE BLUEPRINT COMES             
033500* BACK UNFILTERED - BPCAT00 RUNS BPFILTR AGAINST IT AFTERWARD,            
033600* NOT THIS MODULE.                                                        
033700* ----------------------------------------------------------              
033800 3000-DO-GET-KEY.                                                         
033900     PERFORM 1100-FIND-KEY THRU 1100-EXIT.                                
034000     IF WS-FOUND-FLAG = 'Y'                                               
034100     PERFORM 3100-FILL-RESULT THRU 3100-EXIT                              
034200     MOVE 1 TO LK-REASON                                                  
034300     ELSE                                                                 
034400     MOVE 6 TO LK-REASON.                                                 
034500 3000-EXIT.                                                               
034600     EXIT.                                                                
034700*                                                                         
034800* COPY THE FOUND ENTRY'S KEY, COUNT AND POINT LIST BACK INTO              
034900* BP-MASTER-RECORD FOR THE CALLER TO READ.                                
035000 3100-FILL-RESULT.                                                        
035100     MOVE WS-CAT-AUTHOR(WS-FOUND-IDX) TO BP-AUTHOR.                       
035200     MOVE WS-CAT-NAME(WS-FOUND-IDX) TO BP-NAME.                           
035300     MOVE WS-CAT-POINT-COUNT(WS-FOUND-IDX) TO BP-POINT-COUNT.             
035400     PERFORM 3110-FILL-ONE-POINT THRU 3110-EXIT                           
035500     VARYING BP-PT-IDX FROM 1 BY 1                                        
035600     UNTIL BP-PT-IDX > BP-POINT-COUNT.                                    
035700 3100-EXIT.                                                               
035800     EXIT.                                                                
035900*                                                                         
036000* COPY ONE POINT OF THE FOUND ENTRY OUT TO BP-POINT-TABLE.                
036100 3110-FILL-ONE-POINT.                                                     
036200     MOVE WS-CAT-X(WS-FOUND-IDX, BP-PT-IDX) TO BP-X(BP-PT-IDX).           
036300     MOVE WS-CAT-Y(WS-FOUND-IDX, BP-PT-IDX) TO BP-Y(BP-PT-IDX).           
036400 3110-EXIT.                                                               
036500     EXIT.                                                                
036600*                                                                         
036700* ----------------------------------------------------------              
036800* 4000-DO-OPEN-CURSOR - START A SCAN.                                     
036900* BLANK LK-CURSOR-AUTHOR MEANS ALL BLUEPRINTS (REASON 1,                  
037000* UNCONDITIONALLY); A NON-BLANK AUTHOR WITH NO MATCHING                   
037100* ENTRIES IS REASON 7.  DOES NOT POSITION THE CURSOR ITSELF -             
037200* THAT IS 5000-DO-NEXT-CURSOR'S JOB ON THE FIRST FETCH.                   
037300* ----------------------------------------------------------              
037400 4000-DO-OPEN-CURSOR.                                                     
037500     MOVE LK-CURSOR-AUTHOR TO WS-CURSOR-AUTHOR.                           
037600     MOVE 0 TO WS-CURSOR-IDX.                                             
037700     IF WS-CURSOR-AUTHOR = SPACES                                         
037800     MOVE 1 TO LK-REASON                                                  
037900     ELSE                                                                 
038000     PERFORM 4100-COUNT-AUTHOR THRU 4100-EXIT                             
038100     IF WS-AUTHOR-HITS = 0                                                
038200     MOVE 7 TO LK-REASON                                                  
038300     ELSE                                                                 
038400     MOVE 1 TO LK-REASON.                                                 
038500 4000-EXIT.                                                               
038600     EXIT.                                                                
038700*                                                                         
038800* COUNT HOW MANY CATALOG ENTRIES BELONG TO WS-CURSOR-AUTHOR -             
038900* A SIMPLE LINEAR PASS, NOT WORTH A BINARY SEARCH FOR A COUNT.            
039000 4100-COUNT-AUTHOR.                                                       
039100     MOVE 0 TO WS-AUTHOR-HITS.                                            
039200     PERFORM 4110-CHECK-ONE THRU 4110-EXIT                                
039300     VARYING WS-SCAN-IDX FROM 1 BY 1                                      
039400     UNTIL WS-SCAN-IDX > WS-CAT-COUNT.                                    
039500 4100-EXIT.                                                               
039600     EXIT.                                                                
039700*                                                                         
039800* TEST ONE CATALOG ENTRY AGAINST THE CURSOR'S AUTHOR FILTER.              
039900 4110-CHECK-ONE.                                                          
040000     IF WS-CAT-AUTHOR(WS-SCAN-IDX) = WS-CURSOR-AUTHOR                     
040100     ADD 1 TO WS-AUTHOR-HITS.                                             
040200 4110-EXIT.                                                               
040300     EXIT.                                                                
040400*                                                                         
040500* ----------------------------------------------------------              
040600* 5000-DO-NEXT-CURSOR - ADVANCE THE OPEN SCAN ONE BLUEPRINT AT            
040700* A TIME.  SINCE THE TABLE IS SORTED, ONE AUTHOR'S ENTRIES ARE            
040800* A CONTIGUOUS RUN, SO THE SCAN STOPS AS SOON AS THE AUTHOR               
040900* CHANGES UNDER AN AUTHOR-FILTERED CURSOR, WITHOUT HAVING TO              
041000* WALK THE REST OF THE TABLE.                                             
041100* ----------------------------------------------------------              
041200 5000-DO-NEXT-CURSOR.                                                     
041300     MOVE 'N' TO LK-MORE-FLAG.                                            
041400     PERFORM 5010-ADVANCE-ONE THRU 5010-EXIT                              
041500     UNTIL LK-MORE-FLAG = 'Y'                                             
041600     OR WS-CURSOR-IDX > WS-CAT-COUNT.                                     
041700 5000-EXIT.                                                               
041800     EXIT.                                                                
041900*                                                                         
042000* TRY THE NEXT TABLE SLOT.  PAST END OF TABLE, OR PAST THE                
042100* FILTERED AUTHOR'S RUN, LEAVES LK-MORE-FLAG 'N' AND FORCES               
042200* THE CONTROLLING PERFORM ABOVE TO STOP.                                  
042300 5010-ADVANCE-ONE.                                                        
042400     ADD 1 TO WS-CURSOR-IDX.                                              
042500     IF WS-CURSOR-IDX > WS-CAT-COUNT                                      
042600     GO TO 5010-EXIT.                                                     
042700     IF WS-CURSOR-AUTHOR NOT = SPACES                                     
042800     AND WS-CAT-AUTHOR(WS-CURSOR-IDX) NOT = WS-CURSOR-AUTHOR              
042900     MOVE WS-CAT-COUNT TO WS-CURSOR-IDX                                   
043000     GO TO 5010-EXIT.                                                     
043100     PERFORM 5100-FILL-CURRENT THRU 5100-EXIT.                            
043200     MOVE 'Y' TO LK-MORE-FLAG.                                            
043300     MOVE 1 TO LK-REASON.                                                 
043400 5010-EXIT.                                                               
043500     EXIT.                                                                
043600*                                                                         
043700* COPY THE CURRENT CURSOR ENTRY'S KEY, COUNT AND POINT LIST               
043800* INTO BP-MASTER-RECORD FOR THE CALLER TO READ.                           
043900 5100-FILL-CURRENT.                                                       
044000     MOVE WS-CAT-AUTHOR(WS-CURSOR-IDX) TO BP-AUTHOR.                      
044100     MOVE WS-CAT-NAME(WS-CURSOR-IDX) TO BP-NAME.                          
044200     MOVE WS-CAT-POINT-COUNT(WS-CURSOR-IDX) TO BP-POINT-COUNT.            
044300     PERFORM 5110-FILL-ONE-POINT THRU 5110-EXIT                           
044400     VARYING BP-PT-IDX FROM 1 BY 1                                        
044500     UNTIL BP-PT-IDX > BP-POINT-COUNT.                                    
044600 5100-EXIT.                                                               
044700     EXIT.                                                                
044800*                                                                         
044900* COPY ONE POINT OF THE CURRENT CURSOR ENTRY OUT TO THE                   
045000* CALLER'S BP-POINT-TABLE.                                                
045100 5110-FILL-ONE-POINT.                                                     
045200     MOVE WS-CAT-X(WS-CURSOR-IDX, BP-PT-IDX) TO BP-X(BP-PT-IDX).          
045300     MOVE WS-CAT-Y(WS-CURSOR-IDX, BP-PT-IDX) TO BP-Y(BP-PT-IDX).          
045400 5110-EXIT.                                                               
045500     EXIT.                                                                
