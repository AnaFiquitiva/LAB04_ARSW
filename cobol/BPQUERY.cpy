000100*                                                                         
000200* BPQUERY.CPY                                                             
000300* QUERY REQUEST RECORD.                                                   
000400* QR-TYPE 'A' = ALL BLUEPRINTS, 'U' = BY AUTHOR, 'B' = BY                 
000500* AUTHOR AND NAME (THE AUTHOR+NAME PAIR IS THE CATALOG KEY).              
000600*                                                                         
000700*   04/02/90  RSM  ORIGINAL.                                              
000800*                                                                         
000900 01  BP-QUERY-RECORD.                                                     
001000* SELECTS WHICH OF THE THREE LOOKUP SHAPES BPCAT00 0420-                  
001100* PROCESS-ONE-QUERY RUNS FOR THIS RECORD.  BLANK OR ANY OTHER             
001200* VALUE IS TREATED AS QR-TYPE-KEY BY THE FALL-THROUGH LOGIC.              
001300     05  QR-TYPE                  PIC X(01).                              
001400* RETURN THE WHOLE CATALOG, EVERY AUTHOR, EVERY BLUEPRINT.                
001500     88  QR-TYPE-ALL          VALUE 'A'.                                  
001600* RETURN ONLY QR-AUTHOR'S BLUEPRINTS; QR-NAME IS IGNORED.                 
001700     88  QR-TYPE-AUTHOR       VALUE 'U'.                                  
001800* RETURN THE ONE BLUEPRINT AT (QR-AUTHOR,QR-NAME), IF ANY.                
001900     88  QR-TYPE-KEY          VALUE 'B'.                                  
002000* AUTHOR PORTION OF THE LOOKUP KEY - REQUIRED FOR TYPES 'U'               
002100* AND 'B', IGNORED FOR TYPE 'A'.                                          
002200     05  QR-AUTHOR                PIC X(20).                              
002300* BLUEPRINT NAME - ONLY MEANINGFUL FOR TYPE 'B'.                          
002400     05  QR-NAME                  PIC X(20).                              
002500* RAW VIEW OF QR-AUTHOR ALONE, USED WHEN THE CALLING PARAGRAPH            
002600* WANTS TO PASS THE AUTHOR FIELD AS A SINGLE UNIT.                        
002700     05  FILLER REDEFINES QR-AUTHOR.                                      
002800     10  QR-AUTHOR-RAW           PIC X(20).                               
