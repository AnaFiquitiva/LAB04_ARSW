000100*                                                                         
000200* BPTRAN.CPY                                                              
000300* MAINTENANCE TRANSACTION RECORD.                                         
000400* TR-CODE 'C' = CREATE A BLUEPRINT, 'P' = APPEND A POINT TO ONE           
000500* THAT ALREADY EXISTS.  ONE RECORD PRODUCES ONE RESULT RECORD.            
000600*                                                                         
000700*   04/02/90  RSM  ORIGINAL.                                              
000800*   07/19/94  KLF  ADDED TR-X/TR-Y SO A 'C' CAN CARRY A FIRST     CR0114  
000900*                  POINT WITHOUT A FOLLOW-UP 'P' TRANSACTION.     CR0114  
001000*                                                                         
001100 01  BP-TRAN-RECORD.                                                      
001200* ONLY TWO VALID VALUES; ANYTHING ELSE FALLS THROUGH THE 88-              
001300* LEVEL TESTS IN BPCAT00 0320-PROCESS-ONE-TRAN AND IS TREATED             
001400* AS AN APPEND ATTEMPT AGAINST WHATEVER TARGET IS NAMED BELOW.            
001500     05  TR-CODE                  PIC X(01).                              
001600* CREATE A NEW BLUEPRINT UNDER TR-TARGET.                                 
001700     88  TR-CODE-CREATE       VALUE 'C'.                                  
001800* APPEND TR-X/TR-Y TO AN EXISTING BLUEPRINT'S POINT LIST.                 
001900     88  TR-CODE-APPEND       VALUE 'P'.                                  
002000* TARGET KEY - THE (AUTHOR,NAME) PAIR THIS TRANSACTION ACTS               
002100* ON.  FOR 'C' THIS IS THE KEY BEING CREATED; FOR 'P' THIS IS             
002200* THE KEY OF THE BLUEPRINT BEING UPDATED.                                 
002300     05  TR-TARGET.                                                       
002400     10  TR-AUTHOR               PIC X(20).                               
002500     10  TR-NAME                 PIC X(20).                               
002600* RAW 40-BYTE VIEW OF TR-TARGET, PARALLELING BP-KEY-RAW IN                
002700* BPMAST.CPY, FOR WHOLE-KEY MOVES AND COMPARES.                           
002800     05  FILLER REDEFINES TR-TARGET.                                      
002900     10  TR-TARGET-RAW           PIC X(40).                               
003000* FIRST POINT ON A 'C', OR THE POINT BEING APPENDED ON A 'P'.             
003100* ON A 'C' WITH NO OPENING POINT THE SUBMITTING SYSTEM LEAVES             
003200* BOTH FIELDS ZERO; BPCAT00 0330-TRAN-CREATE TREATS AN ALL-               
003300* ZERO X/Y PAIR AS 'NO POINT SUPPLIED', NOT AS A REAL (0,0).              
003400     05  TR-X                    PIC S9(05).                              
003500     05  TR-Y                    PIC S9(05).                              
