000100* ================================================================        
000200* BPCAT00 - BLUEPRINT CATALOG MAINTENANCE AND FILTERING BATCH             
000300* MAIN-LINE DRIVER.  FOUR PASSES OVER THE CATALOG IN ONE RUN:             
000400*   1.  LOAD THE MASTER FILE INTO THE BPSTORE TABLE (PLUS THE             
000500*       THREE STANDING SEED BLUEPRINTS).                                  
000600*   2.  APPLY EACH MAINTENANCE TRANSACTION (CREATE/APPEND).               
000700*   3.  ANSWER EACH QUERY REQUEST, RUNNING THE ACTIVE POINT               
000800*       FILTER OVER EVERY BLUEPRINT A QUERY RETURNS.                      
000900*   4.  PRINT THE CATALOG LISTING WITH AUTHOR BREAKS.                     
001000* ALL PERSISTENCE GOES THROUGH BPSTORE; ALL FILTERING GOES                
001100* THROUGH BPFILTR.  THIS PROGRAM NEVER TOUCHES THE CATALOG                
001200* TABLE DIRECTLY.                                                         
001300* ================================================================        
001400*                                                                         
001500* RUN-MODE SWITCH - UPSI-0/UPSI-1 SELECT THE POINT FILTER FOR             
001600* THE QUERY PHASE (SEE JCL PARM CARD FOR THIS STEP):                      
001700*    UPSI-0 ON  = REDUNDANCY MODE                                         
001800*    UPSI-1 ON  = UNDERSAMPLE MODE                                        
001900*    BOTH OFF   = IDENTITY MODE (DEFAULT)                                 
002000* UPSI-0 AND UPSI-1 SHOULD NOT BOTH BE SET ON; IF THEY ARE,               
002100* REDUNDANCY WINS.                                                        
002200*                                                                         
002300* CHANGE LOG                                                              
002400* ----------                                                              
002500* 09/14/87  RSM  ORIGINAL - LOAD/TRANSACTION/QUERY PASSES ONLY,           
002600*                NO REPORT, IDENTITY FILTER ONLY.                         
002700* 03/02/88  RSM  ADDED THE CATALOG LISTING REPORT PASS AND THE            
002800*                AUTHOR-BREAK/GRAND-TOTAL LINES.                          
002900* 11/20/91  DKT  ADDED UPSI-0/UPSI-1 RUN-MODE SWITCH SO THE       CR0091  
003000*                UNDERSAMPLE FILTER COULD BE SELECTED AT RUN      CR0091  
003100*                TIME WITHOUT A RECOMPILE.                        CR0091  
003200* 07/19/94  KLF  POINT TABLE FULL NOW GETS ITS OWN STATUS         CR0114  
003300*                (400/POINT TABLE FULL) INSTEAD OF FALLING        CR0114  
003400*                INTO THE BLANK-KEY MESSAGE - SEE BPSTAT.         CR0114  
003500* 08/30/98  JPU  Y2K SCAN - NO DATE FIELDS PROCESSED BY THIS      Y2K098  
003600*                PROGRAM.  SIGNED OFF.                            Y2K098  
003700* 05/06/01  PDV  0440-QUERY-AUTHOR WAS NOT RESETTING THE          CR0201  
003800*                CURSOR BEFORE CHECKING FOR ZERO HITS - FIXED     CR0201  
003900*                IN BPSTORE, SEE ITS OWN LOG.                     CR0201  
004000* 09/18/03  PDV  REWORKED QUERY-ALL/QUERY-AUTHOR TO SHARE THE     CR0244  
004100*                CURSOR FETCH LOOP AT 0460 RATHER THAN EACH       CR0244  
004200*                CARRYING ITS OWN COPY.                           CR0244  
004300*                                                                         
004400 IDENTIFICATION DIVISION.                                                 
004500 PROGRAM-ID.    BPCAT00.                                                  
004600 AUTHOR.        R S MARTINEZ.                                             
004700 INSTALLATION.  ENGINEERING RECORDS DIVISION.                             
004800 DATE-WRITTEN.  09/14/87.                                                 
004900 DATE-COMPILED.                                                           
005000 SECURITY.      NON-CONFIDENTIAL.                                         
005100*                                                                         
005200* NO DECIMAL-POINT CLAUSE NEEDED - EVERY NUMERIC FIELD IN THIS            
005300* RUN IS AN INTEGER COUNT OR COORDINATE, NEVER A FRACTION.                
005400 ENVIRONMENT DIVISION.                                                    
005500 CONFIGURATION SECTION.                                                   
005600 SOURCE-COMPUTER.  USL-486.                                               
005700 OBJECT-COMPUTER.  USL-486.                                               
005800* UPSI-0/UPSI-1 ARE THE ONLY TWO SWITCHES THIS PROGRAM READS;             
005900* SEE 0105-SET-RUN-MODE FOR WHERE THE CONDITION NAMES BELOW               
006000* ARE ACTUALLY TESTED.                                                    
006100 SPECIAL-NAMES.    C01 IS TOP-OF-FORM                                     
006200     UPSI-0 ON STATUS IS WS-UPSI-REDUNDANT-ON                             
006300     OFF STATUS IS WS-UPSI-REDUNDANT-OFF                                  
006400     UPSI-1 ON STATUS IS WS-UPSI-UNDRSAMP-ON                              
006500     OFF STATUS IS WS-UPSI-UNDRSAMP-OFF.                                  
006600*                                                                         
006700* FIVE FLAT FILES, NO INDEXED OR RELATIVE ACCESS ANYWHERE IN              
006800* THIS RUN - THE CATALOG ITSELF LIVES IN BPSTORE'S WORKING-               
006900* STORAGE TABLE, NOT IN A KEYED FILE.                                     
007000 INPUT-OUTPUT SECTION.                                                    
007100 FILE-CONTROL.                                                            
007200* MASTER FILE - LOAD-PHASE INPUT, ONE RECORD PER BLUEPRINT.               
007300     SELECT BPMAST-FILE  ASSIGN TO BPMAST                                 
007400     ORGANIZATION IS SEQUENTIAL                                           
007500     FILE STATUS IS WS-BPMAST-STATUS.                                     
007600* MAINTENANCE TRANSACTIONS - TRANSACTION-PHASE INPUT.                     
007700     SELECT BPTRAN-FILE  ASSIGN TO BPTRAN                                 
007800     ORGANIZATION IS SEQUENTIAL                                           
007900     FILE STATUS IS WS-BPTRAN-STATUS.                                     
008000* QUERY REQUESTS - QUERY-PHASE INPUT.                                     
008100     SELECT BPQUERY-FILE ASSIGN TO BPQUERY                                
008200     ORGANIZATION IS SEQUENTIAL                                           
008300     FILE STATUS IS WS-BPQUERY-STATUS.                                    
008400* RESULT/STATUS OUTPUT - ONE RECORD PER TRANSACTION OR QUERY              
008500* HIT, WRITTEN BY 9100-WRITE-RESULT.                                      
008600     SELECT BPRESL-FILE  ASSIGN TO BPRESL                                 
008700     ORGANIZATION IS SEQUENTIAL                                           
008800     FILE STATUS IS WS-BPRESL-STATUS.                                     
008900* CATALOG LISTING - REPORT-PHASE OUTPUT, LINE SEQUENTIAL SO               
009000* IT CAN GO STRAIGHT TO A PRINTER OR A SPOOL FILE.                        
009100     SELECT BPRPT-FILE   ASSIGN TO BPRPT                                  
009200     ORGANIZATION IS LINE SEQUENTIAL                                      
009300     FILE STATUS IS WS-BPRPT-STATUS.                                      
009400*                                                                         
009500 DATA DIVISION.                                                           
009600 FILE SECTION.                                                            
009700* RECORD LAYOUT COMES FROM BPMAST.CPY - SAME COPYBOOK BPSTORE             
009800* AND BPFILTR USE, SO THE LAYOUT NEVER DRIFTS BETWEEN PROGRAMS.           
009900 FD  BPMAST-FILE                                                          
010000     LABEL RECORDS ARE STANDARD                                           
010100     RECORD CONTAINS 1043 CHARACTERS.                                     
010200 COPY BPMAST.                                                             
010300*                                                                         
010400* 51 BYTES - TR-CODE(1) + TR-TARGET(40) + TR-X(5) + TR-Y(5).              
010500 FD  BPTRAN-FILE                                                          
010600     LABEL RECORDS ARE STANDARD                                           
010700     RECORD CONTAINS 51 CHARACTERS.                                       
010800 COPY BPTRAN.                                                             
010900*                                                                         
011000* 41 BYTES - QR-TYPE(1) + QR-AUTHOR(20) + QR-NAME(20).                    
011100 FD  BPQUERY-FILE                                                         
011200     LABEL RECORDS ARE STANDARD                                           
011300     RECORD CONTAINS 41 CHARACTERS.                                       
011400 COPY BPQUERY.                                                            
011500*                                                                         
011600* 86 BYTES - RS-CODE(3) + RS-MESSAGE(40) + RS-TARGET(40) +                
011700* RS-POINTS(3).                                                           
011800 FD  BPRESL-FILE                                                          
011900     LABEL RECORDS ARE STANDARD                                           
012000     RECORD CONTAINS 86 CHARACTERS.                                       
012100 COPY BPRESL.                                                             
012200*                                                                         
012300* NO COPYBOOK HERE - BPRPT-LINE IS A PLAIN 80-BYTE RECORD.                
012400* EVERY ACTUAL REPORT LINE (HEADING, DETAIL, BREAK, TOTAL) IS             
012500* BUILT UP IN ITS OWN WORKING-STORAGE GROUP BELOW AND MOVED TO            
012600* BPRPT-LINE JUST BEFORE THE WRITE, SO THIS FD NEVER NEEDS TO             
012700* CHANGE WHEN A NEW LINE TYPE IS ADDED TO THE REPORT.                     
012800 FD  BPRPT-FILE                                                           
012900     LABEL RECORDS ARE OMITTED                                            
013000     RECORD CONTAINS 80 CHARACTERS.                                       
013100 01  BPRPT-LINE                   PIC X(80).                              
013200*                                                                         
013300 WORKING-STORAGE SECTION.                                                 
013400* FILE STATUS BYTES - CHECKED ONLY ON OPEN; READ/WRITE ERRORS             
013500* ON THESE FIVE FLAT FILES ARE TREATED AS AN OPERATOR MATTER,             
013600* NOT A PROGRAM BRANCH, SINCE THE RUN HAS NO RESTART LOGIC.               
013700 01  WS-FILE-STATUSES.                                                    
013800* '00' = SUCCESSFUL OPEN; ANY OTHER VALUE IS AN OPERATOR CALL,            
013900* NOT SOMETHING THIS PROGRAM TESTS AT RUN TIME.                           
014000     05  WS-BPMAST-STATUS          PIC X(02) VALUE '00'.                  
014100     05  WS-BPTRAN-STATUS          PIC X(02) VALUE '00'.                  
014200     05  WS-BPQUERY-STATUS         PIC X(02) VALUE '00'.                  
014300     05  WS-BPRESL-STATUS          PIC X(02) VALUE '00'.                  
014400     05  WS-BPRPT-STATUS           PIC X(02) VALUE '00'.                  
014500     05  FILLER                      PIC X(01) VALUE SPACE.               
014600*                                                                         
014700* END-OF-FILE FLAGS, ONE PER INPUT FILE - EACH SET BY ITS OWN             
014800* READ PARAGRAPH'S AT END CLAUSE AND TESTED BY ITS PHASE'S                
014900* CONTROLLING PERFORM ... UNTIL.                                          
015000 01  WS-EOF-SWITCHES.                                                     
015100     05  WS-MAST-EOF               PIC X(01) VALUE 'N'.                   
015200     05  WS-TRAN-EOF               PIC X(01) VALUE 'N'.                   
015300     05  WS-QUERY-EOF              PIC X(01) VALUE 'N'.                   
015400     05  FILLER                      PIC X(01) VALUE SPACE.               
015500*                                                                         
015600* RUN-MODE FLAG PASSED TO BPFILTR - SET ONCE AT 0105 FROM THE             
015700* UPSI SWITCHES ABOVE AND NEVER CHANGED AGAIN THIS RUN.  'I',             
015800* 'R' OR 'U' - SEE BPFILTR'S OWN WS-MODE-xxx 77-LEVELS FOR                
015900* THE SAME THREE LETTERS ON THE RECEIVING END.                            
016000 77  WS-RUN-MODE                  PIC X(01) VALUE 'I'.                    
016100*                                                                         
016200* WORK FIELDS PASSED TO/FROM BPSTORE ON EVERY CALL.  ONE FIXED            
016300* PARAMETER LIST SERVES ALL FIVE BPSTORE OPERATIONS; FIELDS               
016400* NOT NEEDED BY A GIVEN OPERATION ARE SIMPLY LEFT AS THEY WERE.           
016500* WS-STORE-OP SELECTS THE OPERATION (1-5, SEE BPSTORE).                   
016600 01  WS-STORE-OP                  PIC 9(02) VALUE 0.                      
016700* OUTCOME CODE BPSTORE HANDS BACK - FED STRAIGHT INTO                     
016800* WS-RESULT-REASON OR TESTED DIRECTLY DEPENDING ON THE CALLER.            
016900 01  WS-STORE-REASON              PIC 9(02) VALUE 0.                      
017000* AUTHOR FILTER FOR AN OP-OPEN-CURSOR CALL; SPACES MEANS                  
017100* EVERY BLUEPRINT, NOT JUST ONE AUTHOR'S.                                 
017200 01  WS-CURSOR-AUTHOR-ARG         PIC X(20) VALUE SPACES.                 
017300* 'Y'/'N' FROM AN OP-NEXT-CURSOR CALL - THE FETCH LOOPS' END              
017400* TEST IN 0460-FETCH-LOOP AND THE REPORT-PHASE SCAN.                      
017500 01  WS-MORE-FLAG                 PIC X(01) VALUE 'N'.                    
017600* THE POINT BEING APPENDED ON AN OP-APPEND CALL.                          
017700 01  WS-APPEND-POINT.                                                     
017800     05  WS-APPEND-X                PIC S9(05) VALUE 0.                   
017900     05  WS-APPEND-Y                PIC S9(05) VALUE 0.                   
018000* WHOLE-FIELD VIEW, KEPT FOR PARITY WITH THE RAW REDEFINES                
018100* HABIT USED THROUGHOUT THE CATALOG COPYBOOK SET.                         
018200 01  FILLER REDEFINES WS-APPEND-POINT.                                    
018300     05  WS-APPEND-POINT-RAW          PIC X(10).                          
018400*                                                                         
018500* RS-CODE/RS-MESSAGE ARE SET FROM THIS REASON CODE - SAME         A       
018600* NUMBERING AS BPSTORE'S LK-REASON (SEE BPSTAT FOR THE TABLE).            
018700* SET EITHER DIRECTLY FROM A BUSINESS-RULE TEST (E.G. BLANK               
018800* AUTHOR/NAME ON CREATE) OR COPIED FROM WS-STORE-REASON AFTER             
018900* A BPSTORE CALL.                                                         
019000 01  WS-RESULT-REASON             PIC 9(02) VALUE 0.                      
019100*                                                                         
019200* SCRATCH SUBSCRIPT FOR COPYING POINTS OUT OF THE MASTER FD               
019300* RECORD INTO THE WORKING BLUEPRINT BUFFER DURING THE LOAD                
019400* PHASE - KEPT SEPARATE FROM BP-PT-IDX SINCE BOTH THE FD                  
019500* RECORD AND THE WORKING BUFFER ARE IN SCOPE AT THE SAME TIME.            
019600 77  WS-LOAD-PT                   PIC 9(03) COMP-5 VALUE 0.               
019700*                                                                         
019800* THE CURRENT-BLUEPRINT WORK BUFFER - SAME SHAPE AS BPMAST,               
019900* RENAMED SO IT DOES NOT COLLIDE WITH THE FD COPY OF BPMAST               
020000* ABOVE.  THIS IS THE RECORD PASSED TO BOTH BPSTORE AND                   
020100* BPFILTR ON EVERY CALL.  EVERY WS-BP-xxx NAME BELOW IS THE               
020200* CORRESPONDING BP-xxx NAME FROM BPMAST.CPY WITH THE BP- PREFIX           
020300* SWAPPED FOR WS-BP- BY THE REPLACING PHRASE.                             
020400 COPY BPMAST REPLACING                                                    
020500     ==BP-MASTER-RECORD== BY ==WS-BLUEPRINT==                             
020600     ==BP-KEY-RAW==       BY ==WS-BP-KEY-RAW==                            
020700     ==BP-KEY==           BY ==WS-BP-KEY==                                
020800     ==BP-AUTHOR==        BY ==WS-BP-AUTHOR==                             
020900     ==BP-NAME==          BY ==WS-BP-NAME==                               
021000     ==BP-POINT-COUNT==   BY ==WS-BP-POINT-COUNT==                        
021100     ==BP-POINT-TABLE==   BY ==WS-BP-POINT-TABLE==                        
021200     ==BP-PT-IDX==        BY ==WS-BP-PT-IDX==                             
021300     ==BP-POINT==         BY ==WS-BP-POINT==                              
021400     ==BP-X==             BY ==WS-BP-X==                                  
021500     ==BP-Y==             BY ==WS-BP-Y==                                  
021600     ==BP-MASTER-RAW==    BY ==WS-BLUEPRINT-RAW==.                        
021700*                                                                         
021800* STATUS-CODE/MESSAGE TABLE - LOADED ONCE AT 0120, LOOKED UP              
021900* BY REASON CODE AT 9050 FOR EVERY RESULT RECORD WRITTEN.                 
022000 COPY BPSTAT.                                                             
022100*                                                                         
022200* REPORT CONTROL-BREAK ACCUMULATORS.  WS-PRIOR-AUTHOR DRIVES              
022300* BOTH THE GROUP-INDICATION TEST IN 0540-REPORT-DETAIL AND THE            
022400* BREAK TEST IN 0530-REPORT-ONE; THE FOUR COUNTERS BELOW ARE              
022500* ZEROED AT THE TOP OF 0500-REPORT-PHASE AND THE AUTHOR PAIR              
022600* IS RE-ZEROED AFTER EVERY 0550-AUTHOR-BREAK.                             
022700 01  WS-PRIOR-AUTHOR              PIC X(20) VALUE SPACES.                 
022800 01  WS-BREAK-TOTALS.                                                     
022900* BLUEPRINTS AND POINTS SEEN SO FAR FOR THE CURRENT AUTHOR.               
023000     05  WS-AUTH-BP-COUNT          PIC 9(05) COMP-5 VALUE 0.              
023100     05  WS-AUTH-PT-COUNT          PIC 9(05) COMP-5 VALUE 0.              
023200* BLUEPRINTS AND POINTS SEEN SO FAR FOR THE WHOLE REPORT.                 
023300     05  WS-GRAND-BP-COUNT         PIC 9(05) COMP-5 VALUE 0.              
023400     05  WS-GRAND-PT-COUNT         PIC 9(05) COMP-5 VALUE 0.              
023500     05  FILLER                      PIC X(01) VALUE SPACE.               
023600*                                                                         
023700* PRINT LINE LAYOUTS - ONE GROUP PER LINE TYPE, EACH EXACTLY              
023800* 80 BYTES TO MATCH BPRPT-LINE.  EVERY LINE IS BUILT HERE IN              
023900* WORKING STORAGE AND MOVED TO BPRPT-LINE JUST BEFORE THE                 
024000* WRITE STATEMENT THAT PUTS IT ON THE REPORT FILE; BPRPT-LINE             
024100* ITSELF STAYS A PLAIN PIC X(80) WITH NO SUBFIELDS OF ITS OWN.            
024200 01  WS-HEAD-LINE-1.                                                      
024300* REPORT TITLE, LEFT-JUSTIFIED IN COLUMNS 1-25, REST BLANK.               
024400     05  FILLER                      PIC X(25)                            
024500     VALUE 'BLUEPRINT CATALOG REPORT'.                                    
024600     05  FILLER                      PIC X(55) VALUE SPACES.              
024700*                                                                         
024800* COLUMN HEADINGS - AUTHOR (1-20), ONE BLANK, BLUEPRINT                   
024900* (22-41), ONE BLANK, POINTS (43-48), REST BLANK.                         
025000 01  WS-HEAD-LINE-2.                                                      
025100     05  FILLER                      PIC X(20) VALUE 'AUTHOR'.            
025200     05  FILLER                      PIC X(01) VALUE SPACE.               
025300     05  FILLER                      PIC X(20) VALUE 'BLUEPRINT'.         
025400     05  FILLER                      PIC X(01) VALUE SPACE.               
025500     05  FILLER                      PIC X(06) VALUE 'POINTS'.            
025600     05  FILLER                      PIC X(32) VALUE SPACES.              
025700*                                                                         
025800* ONE DETAIL LINE PER BLUEPRINT.  WS-RL-AUTHOR IS LEFT BLANK              
025900* BY 0540-REPORT-DETAIL WHEN THE AUTHOR MATCHES THE PRIOR LINE            
026000* (GROUP INDICATION) - THE FIELD ITSELF IS ALWAYS 20 BYTES WIDE           
026100* WHETHER IT IS FILLED OR LEFT BLANK.                                     
026200 01  WS-REPORT-LINE.                                                      
026300     05  WS-RL-AUTHOR                PIC X(20).                           
026400     05  FILLER                      PIC X(01).                           
026500     05  WS-RL-NAME                  PIC X(20).                           
026600     05  FILLER                      PIC X(01).                           
026700* ZERO-SUPPRESSED SO A ONE-POINT BLUEPRINT PRINTS '1', NOT                
026800* '000001'.                                                               
026900     05  WS-RL-POINTS                PIC ZZZZZ9.                          
027000     05  FILLER                      PIC X(32).                           
027100*                                                                         
027200* AUTHOR CONTROL-BREAK LINE - '  AUTHOR TOTAL:  <N> BLUEPRINTS,           
027300* <M> POINTS', PADDED OUT TO 80 BYTES.  WRITTEN BY 0550-                  
027400* AUTHOR-BREAK AFTER THE LAST DETAIL LINE OF EACH AUTHOR GROUP.           
027500 01  WS-BREAK-LINE.                                                       
027600     05  FILLER                      PIC X(17)                            
027700     VALUE '  AUTHOR TOTAL:  '.                                           
027800     05  WS-BRK-BP-COUNT             PIC ZZZ9.                            
027900     05  FILLER                      PIC X(13)                            
028000     VALUE ' BLUEPRINTS, '.                                               
028100     05  WS-BRK-PT-COUNT             PIC ZZZZ9.                           
028200     05  FILLER                      PIC X(07) VALUE ' POINTS'.           
028300     05  FILLER                      PIC X(34) VALUE SPACES.              
028400*                                                                         
028500* GRAND TOTAL LINE - 'GRAND TOTAL:  <N> BLUEPRINTS, <M> POINTS',          
028600* PADDED OUT TO 80 BYTES.  WRITTEN ONCE, BY 0560-GRAND-TOTAL,             
028700* AFTER THE LAST AUTHOR BREAK OF THE WHOLE REPORT.                        
028800 01  WS-TOTAL-LINE.                                                       
028900     05  FILLER                      PIC X(14)                            
029000     VALUE 'GRAND TOTAL:  '.                                              
029100     05  WS-GT-BP-COUNT              PIC ZZZ9.                            
029200     05  FILLER                      PIC X(13)                            
029300     VALUE ' BLUEPRINTS, '.                                               
029400     05  WS-GT-PT-COUNT              PIC ZZZZ9.                           
029500     05  FILLER                      PIC X(07) VALUE ' POINTS'.           
029600     05  FILLER                      PIC X(37) VALUE SPACES.              
029700*                                                                         
029800 PROCEDURE DIVISION.                                                      
029900*                                                                         
030000* ----------------------------------------------------------              
030100* 0000-BPCAT00-MAIN - TOP-LEVEL DRIVER.                                   
030200* RUNS THE FOUR BATCH-FLOW PHASES IN FIXED ORDER - LOAD,                  
030300* TRANSACTION, QUERY, REPORT - THEN CLOSES EVERYTHING AND                 
030400* STOPS.  NO PHASE MAY RUN OUT OF ORDER OR BE SKIPPED; EACH               
030500* LATER PHASE DEPENDS ON THE CATALOG STATE LEFT BY THE ONES               
030600* BEFORE IT.                                                              
030700* ----------------------------------------------------------              
030800 0000-BPCAT00-MAIN.                                                       
030900     PERFORM 0100-INITIALIZE THRU 0100-EXIT.                              
031000     PERFORM 0200-LOAD-PHASE THRU 0200-EXIT.                              
031100     PERFORM 0300-TRAN-PHASE THRU 0300-EXIT.                              
031200     PERFORM 0400-QUERY-PHASE THRU 0400-EXIT.                             
031300     PERFORM 0500-REPORT-PHASE THRU 0500-EXIT.                            
031400     PERFORM 0900-TERMINATE THRU 0900-EXIT.                               
031500     STOP RUN.                                                            
031600*                                                                         
031700* ----------------------------------------------------------              
031800* 0100-INITIALIZE - OPEN THE RUN.                                         
031900* RESOLVES THE RUN-MODE SWITCH, LOADS THE STATUS TABLE, OPENS             
032000* ALL FIVE FILES, AND SEEDS THE THREE STANDING BLUEPRINTS -               
032100* IN THAT ORDER, BECAUSE THE SEED SAVES BELOW NEED BPSTORE                
032200* AVAILABLE AND THE RESULT FILE OPEN FOR ANY WARNING DISPLAY.             
032300* ----------------------------------------------------------              
032400 0100-INITIALIZE.                                                         
032500     PERFORM 0105-SET-RUN-MODE THRU 0105-EXIT.                            
032600     PERFORM 0120-LOAD-STAT-TABLE THRU 0120-EXIT.                         
032700     OPEN INPUT  BPMAST-FILE BPTRAN-FILE BPQUERY-FILE.                    
032800     OPEN OUTPUT BPRESL-FILE BPRPT-FILE.                                  
032900     PERFORM 0110-SEED-CATALOG THRU 0110-EXIT.                            
033000 0100-EXIT.                                                               
033100     EXIT.                                                                
033200*                                                                         
033300* RESOLVE THE ACTIVE FILTER MODE FROM THE UPSI SWITCHES, ONCE,            
033400* FOR THE WHOLE RUN.  REDUNDANCY WINS IF BOTH SWITCHES ARE ON.            
033500 0105-SET-RUN-MODE.                                                       
033600     IF WS-UPSI-REDUNDANT-ON                                              
033700     MOVE 'R' TO WS-RUN-MODE                                              
033800     ELSE                                                                 
033900     IF WS-UPSI-UNDRSAMP-ON                                               
034000     MOVE 'U' TO WS-RUN-MODE                                              
034100     ELSE                                                                 
034200     MOVE 'I' TO WS-RUN-MODE.                                             
034300 0105-EXIT.                                                               
034400     EXIT.                                                                
034500*                                                                         
034600* ----------------------------------------------------------              
034700* 0120-LOAD-STAT-TABLE - STATUS TABLE - BUSINESS RULES                    
034800* SECTION 5, VERBATIM MESSAGE TEXT.  REASONS 6/7/8 CARRY A                
034900* PREFIX ONLY; 9060 APPENDS THE TARGET AUTHOR/NAME AFTER IT.              
035000* EIGHT MOVES PER ENTRY BECAUSE THE TABLE HAS NO VALUE CLAUSE             
035100* INITIALIZER OF ITS OWN - SEE BPSTAT.CPY.                                
035200* ----------------------------------------------------------              
035300 0120-LOAD-STAT-TABLE.                                                    
035400* ENTRY 1 - NORMAL QUERY HIT, NO PREFIX NEEDED.                           
035500     MOVE  1 TO BP-STAT-REASON(1).                                        
035600     MOVE 200 TO BP-STAT-CODE(1).                                         
035700     MOVE 'execute ok' TO BP-STAT-MSG(1).                                 
035800     MOVE 'N' TO BP-STAT-PREFIX-FLAG(1).                                  
035900* ENTRY 2 - CREATE TRANSACTION ACCEPTED.                                  
036000     MOVE  2 TO BP-STAT-REASON(2).                                        
036100     MOVE 201 TO BP-STAT-CODE(2).                                         
036200     MOVE 'resource created' TO BP-STAT-MSG(2).                           
036300     MOVE 'N' TO BP-STAT-PREFIX-FLAG(2).                                  
036400* ENTRY 3 - APPEND TRANSACTION ACCEPTED.                                  
036500     MOVE  3 TO BP-STAT-REASON(3).                                        
036600     MOVE 202 TO BP-STAT-CODE(3).                                         
036700     MOVE 'update accepted' TO BP-STAT-MSG(3).                            
036800     MOVE 'N' TO BP-STAT-PREFIX-FLAG(3).                                  
036900* ENTRY 4 - CREATE REJECTED, BLANK AUTHOR OR NAME.                        
037000     MOVE  4 TO BP-STAT-REASON(4).                                        
037100     MOVE 400 TO BP-STAT-CODE(4).                                         
037200     MOVE 'author and name are required' TO BP-STAT-MSG(4).               
037300     MOVE 'N' TO BP-STAT-PREFIX-FLAG(4).                                  
037400* ENTRY 5 - APPEND REJECTED, 100-SLOT POINT TABLE ALREADY         CR0114  
037500* FULL.                                                           CR0114  
037600     MOVE  5 TO BP-STAT-REASON(5).                                        
037700     MOVE 400 TO BP-STAT-CODE(5).                                         
037800     MOVE 'point table full' TO BP-STAT-MSG(5).                           
037900     MOVE 'N' TO BP-STAT-PREFIX-FLAG(5).                                  
038000* ENTRY 6 - KEY LOOKUP MISS, PREFIXED, AUTHOR/NAME APPENDED.              
038100     MOVE  6 TO BP-STAT-REASON(6).                                        
038200     MOVE 404 TO BP-STAT-CODE(6).                                         
038300     MOVE 'Blueprint not found:' TO BP-STAT-MSG(6).                       
038400     MOVE 'Y' TO BP-STAT-PREFIX-FLAG(6).                                  
038500* ENTRY 7 - AUTHOR LOOKUP MISS, PREFIXED, AUTHOR ONLY APPENDED.           
038600     MOVE  7 TO BP-STAT-REASON(7).                                        
038700     MOVE 404 TO BP-STAT-CODE(7).                                         
038800     MOVE 'No blueprints for author:' TO BP-STAT-MSG(7).                  
038900     MOVE 'Y' TO BP-STAT-PREFIX-FLAG(7).                                  
039000* ENTRY 8 - CREATE REJECTED, DUPLICATE (AUTHOR,NAME) KEY,                 
039100* PREFIXED, AUTHOR AND NAME BOTH APPENDED.                                
039200     MOVE  8 TO BP-STAT-REASON(8).                                        
039300     MOVE 409 TO BP-STAT-CODE(8).                                         
039400     MOVE 'Blueprint already exists:' TO BP-STAT-MSG(8).                  
039500     MOVE 'Y' TO BP-STAT-PREFIX-FLAG(8).                                  
039600 0120-EXIT.                                                               
039700     EXIT.                                                                
039800*                                                                         
039900* ----------------------------------------------------------              
040000* 0110-SEED-CATALOG - STANDING SEED CATALOG.                              
040100* BUSINESS RULES SECTION 1.  THESE THREE ARE LOADED EVERY RUN             
040200* BEFORE THE MASTER FILE SO THE MASTER FILE CAN EXTEND THE                
040300* CATALOG BUT NEVER HAS TO CARRY THEM ITSELF.                             
040400* ----------------------------------------------------------              
040500 0110-SEED-CATALOG.                                                       
040600     PERFORM 0111-SEED-HOUSE THRU 0111-EXIT.                              
040700     PERFORM 0112-SEED-GARAGE THRU 0112-EXIT.                             
040800     PERFORM 0113-SEED-GARDEN THRU 0113-EXIT.                             
040900 0110-EXIT.                                                               
041000     EXIT.                                                                
041100*                                                                         
041200* SEED 1 OF 3 - JOHN/HOUSE, A FOUR-POINT SQUARE OUTLINE.                  
041300 0111-SEED-HOUSE.                                                         
041400     MOVE SPACES TO WS-BLUEPRINT.                                         
041500     MOVE 'JOHN' TO WS-BP-AUTHOR.                                         
041600     MOVE 'HOUSE' TO WS-BP-NAME.                                          
041700     MOVE 4 TO WS-BP-POINT-COUNT.                                         
041800* CORNERS GO AROUND THE SQUARE IN ORDER - (0,0), (10,0),                  
041900* (10,10), (0,10) - SO A REDUNDANCY OR UNDERSAMPLE FILTER RUN             
042000* AGAINST THIS SEED SEES FOUR DISTINCT, NON-ADJACENT-DUPLICATE            
042100* CORNERS RATHER THAN A DEGENERATE CASE.                                  
042200     MOVE 0 TO WS-BP-X(1).                                                
042300     MOVE 0 TO WS-BP-Y(1).                                                
042400     MOVE 10 TO WS-BP-X(2).                                               
042500     MOVE 0 TO WS-BP-Y(2).                                                
042600     MOVE 10 TO WS-BP-X(3).                                               
042700     MOVE 10 TO WS-BP-Y(3).                                               
042800     MOVE 0 TO WS-BP-X(4).                                                
042900     MOVE 10 TO WS-BP-Y(4).                                               
043000     PERFORM 0190-SAVE-AND-WARN THRU 0190-EXIT.                           
043100 0111-EXIT.                                                               
043200     EXIT.                                                                
043300*                                                                         
043400* SEED 2 OF 3 - JOHN/GARAGE, NO POINTS YET.  AN OUTLINE IS ADDED          
043500* LATER, IF EVER, BY AN APPEND TRANSACTION AGAINST THIS KEY.              
043600 0112-SEED-GARAGE.                                                        
043700     MOVE SPACES TO WS-BLUEPRINT.                                         
043800     MOVE 'JOHN' TO WS-BP-AUTHOR.                                         
043900     MOVE 'GARAGE' TO WS-BP-NAME.                                         
044000     MOVE 0 TO WS-BP-POINT-COUNT.                                         
044100     PERFORM 0190-SAVE-AND-WARN THRU 0190-EXIT.                           
044200 0112-EXIT.                                                               
044300     EXIT.                                                                
044400*                                                                         
044500* SEED 3 OF 3 - JANE/GARDEN, NO POINTS YET.  SAME RATIONALE AS            
044600* THE GARAGE SEED ABOVE.                                                  
044700 0113-SEED-GARDEN.                                                        
044800     MOVE SPACES TO WS-BLUEPRINT.                                         
044900     MOVE 'JANE' TO WS-BP-AUTHOR.                                         
045000     MOVE 'GARDEN' TO WS-BP-NAME.                                         
045100     MOVE 0 TO WS-BP-POINT-COUNT.                                         
045200     PERFORM 0190-SAVE-AND-WARN THRU 0190-EXIT.                           
045300 0113-EXIT.                                                               
045400     EXIT.                                                                
045500*                                                                         
045600* COMMON SAVE CALL FOR BOTH THE SEEDS ABOVE AND EVERY LOAD-               
045700* PHASE MASTER RECORD BELOW.  A DUPLICATE KEY AT THIS STAGE IS            
045800* A DATA ERROR, NOT A TRANSACTION OUTCOME - IT IS LOGGED TO THE           
045900* CONSOLE AND SKIPPED, NOT WRITTEN TO THE RESULT FILE.                    
046000 0190-SAVE-AND-WARN.                                                      
046100     MOVE 1 TO WS-STORE-OP.                                               
046200     CALL 'BPSTORE' USING WS-STORE-OP WS-STORE-REASON                     
046300     WS-CURSOR-AUTHOR-ARG WS-MORE-FLAG WS-APPEND-POINT                    
046400     WS-BLUEPRINT.                                                        
046500* REASON 8 IS THE SAME DUPLICATE-KEY CODE A CREATE TRANSACTION            
046600* WOULD GET BACK - HERE IT MEANS THE MASTER FILE OR THE SEED              
046700* LIST NAMED A KEY TWICE, WHICH THE OPERATOR NEEDS TO KNOW                
046800* ABOUT EVEN THOUGH THE RUN ITSELF KEEPS GOING.                           
046900     IF WS-STORE-REASON = 8                                               
047000     DISPLAY 'BPCAT00 - DUPLICATE KEY ON LOAD - '                         
047100     WS-BP-AUTHOR '/' WS-BP-NAME.                                         
047200 0190-EXIT.                                                               
047300     EXIT.                                                                
047400*                                                                         
047500* ----------------------------------------------------------              
047600* 0200-LOAD-PHASE - BATCH FLOW STEP 1.                                    
047700* READS THE MASTER FILE TO END OF FILE, SAVING ONE BLUEPRINT              
047800* PER RECORD.  MASTER RECORDS LOAD THE SAME WAY THE SEEDS DID             
047900* ABOVE - A DUPLICATE KEY IS A DATA ERROR, LOGGED AND SKIPPED,            
048000* NOT A RESULT RECORD.                                                    
048100* ----------------------------------------------------------              
048200 0200-LOAD-PHASE.                                                         
048300     PERFORM 0210-READ-MASTER THRU 0210-EXIT.                             
048400     PERFORM 0220-LOAD-ONE-MASTER THRU 0220-EXIT                          
048500     UNTIL WS-MAST-EOF = 'Y'.                                             
048600 0200-EXIT.                                                               
048700     EXIT.                                                                
048800*                                                                         
048900* PRIMED READ - CALLED ONCE BEFORE THE LOOP STARTS AND ONCE               
049000* AGAIN AT THE BOTTOM OF EVERY LOOP PASS.                                 
049100 0210-READ-MASTER.                                                        
049200     READ BPMAST-FILE                                                     
049300     AT END MOVE 'Y' TO WS-MAST-EOF.                                      
049400 0210-EXIT.                                                               
049500     EXIT.                                                                
049600*                                                                         
049700* COPY THE FD RECORD INTO THE WORKING BUFFER, COPY ITS POINTS             
049800* ACROSS ONE AT A TIME, SAVE IT, THEN READ THE NEXT RECORD.               
049900 0220-LOAD-ONE-MASTER.                                                    
050000     MOVE SPACES TO WS-BLUEPRINT.                                         
050100     MOVE BP-AUTHOR TO WS-BP-AUTHOR.                                      
050200     MOVE BP-NAME TO WS-BP-NAME.                                          
050300     MOVE BP-POINT-COUNT TO WS-BP-POINT-COUNT.                            
050400     PERFORM 0225-COPY-ONE-POINT THRU 0225-EXIT                           
050500     VARYING WS-LOAD-PT FROM 1 BY 1                                       
050600     UNTIL WS-LOAD-PT > BP-POINT-COUNT.                                   
050700     PERFORM 0190-SAVE-AND-WARN THRU 0190-EXIT.                           
050800     PERFORM 0210-READ-MASTER THRU 0210-EXIT.                             
050900 0220-EXIT.                                                               
051000     EXIT.                                                                
051100*                                                                         
051200* ONE POINT OF THE CURRENT MASTER RECORD, FD TO BUFFER.                   
051300 0225-COPY-ONE-POINT.                                                     
051400     MOVE BP-X(WS-LOAD-PT) TO WS-BP-X(WS-LOAD-PT).                        
051500     MOVE BP-Y(WS-LOAD-PT) TO WS-BP-Y(WS-LOAD-PT).                        
051600 0225-EXIT.                                                               
051700     EXIT.                                                                
051800*                                                                         
051900* ----------------------------------------------------------              
052000* 0300-TRAN-PHASE - BATCH FLOW STEP 2.                                    
052100* READS THE TRANSACTION FILE TO END OF FILE, ROUTING EACH                 
052200* RECORD TO CREATE OR APPEND BY ITS TR-CODE.                              
052300* ----------------------------------------------------------              
052400 0300-TRAN-PHASE.                                                         
052500     PERFORM 0310-READ-TRAN THRU 0310-EXIT.                               
052600     PERFORM 0320-PROCESS-ONE-TRAN THRU 0320-EXIT                         
052700     UNTIL WS-TRAN-EOF = 'Y'.                                             
052800 0300-EXIT.                                                               
052900     EXIT.                                                                
053000*                                                                         
053100* PRIMED READ FOR THE TRANSACTION FILE - SAME PATTERN AS 0210.            
053200 0310-READ-TRAN.                                                          
053300     READ BPTRAN-FILE                                                     
053400     AT END MOVE 'Y' TO WS-TRAN-EOF.                                      
053500 0310-EXIT.                                                               
053600     EXIT.                                                                
053700*                                                                         
053800* DISPATCH ON TR-CODE'S TWO 88-LEVELS; ANY OTHER CODE VALUE               
053900* FALLS THROUGH WITHOUT WRITING A RESULT RECORD AT ALL, SINCE             
054000* THIS BATCH ONLY RECOGNIZES 'C' AND 'P'.                                 
054100 0320-PROCESS-ONE-TRAN.                                                   
054200     IF TR-CODE-CREATE                                                    
054300     PERFORM 0330-TRAN-CREATE THRU 0330-EXIT                              
054400     ELSE                                                                 
054500     IF TR-CODE-APPEND                                                    
054600     PERFORM 0340-TRAN-APPEND THRU 0340-EXIT.                             
054700     PERFORM 0310-READ-TRAN THRU 0310-EXIT.                               
054800 0320-EXIT.                                                               
054900     EXIT.                                                                
055000*                                                                         
055100* ----------------------------------------------------------              
055200* 0330-TRAN-CREATE - CREATE A BLUEPRINT.                                  
055300* BUSINESS RULES SECTION 3.  A BLANK AUTHOR OR NAME IS                    
055400* REJECTED BEFORE BPSTORE IS EVEN CALLED (REASON 4); OTHERWISE            
055500* THE OPTIONAL FIRST POINT IS RESOLVED AND THE SAVE IS ATTEMPTED          
055600* - BPSTORE ITSELF CATCHES A DUPLICATE KEY (REASON 8).                    
055700* ----------------------------------------------------------              
055800 0330-TRAN-CREATE.                                                        
055900     IF TR-AUTHOR = SPACES OR TR-NAME = SPACES                            
056000     MOVE 4 TO WS-RESULT-REASON                                           
056100     MOVE TR-AUTHOR TO RS-AUTHOR                                          
056200     MOVE TR-NAME TO RS-NAME                                              
056300     MOVE 0 TO RS-POINTS                                                  
056400     ELSE                                                                 
056500     MOVE SPACES TO WS-BLUEPRINT                                          
056600     MOVE TR-AUTHOR TO WS-BP-AUTHOR                                       
056700     MOVE TR-NAME TO WS-BP-NAME                                           
056800     PERFORM 0335-SET-FIRST-POINT THRU 0335-EXIT                          
056900     MOVE 1 TO WS-STORE-OP                                                
057000     CALL 'BPSTORE' USING WS-STORE-OP WS-STORE-REASON                     
057100     WS-CURSOR-AUTHOR-ARG WS-MORE-FLAG WS-APPEND-POINT                    
057200     WS-BLUEPRINT                                                         
057300     MOVE WS-STORE-REASON TO WS-RESULT-REASON                             
057400     MOVE WS-BP-AUTHOR TO RS-AUTHOR                                       
057500     MOVE WS-BP-NAME TO RS-NAME                                           
057600     IF WS-STORE-REASON = 2                                               
057700     MOVE WS-BP-POINT-COUNT TO RS-POINTS                                  
057800     ELSE                                                                 
057900     MOVE 0 TO RS-POINTS.                                                 
058000     PERFORM 9050-SET-STATUS THRU 9050-EXIT.                              
058100     PERFORM 9100-WRITE-RESULT THRU 9100-EXIT.                            
058200 0330-EXIT.                                                               
058300     EXIT.                                                                
058400*                                                                         
058500* A 'C' RECORD CARRIES A POINT ONLY WHEN X OR Y IS NON-ZERO -             
058600* A ZERO/ZERO PAIR MEANS NO POINT WAS INTENDED.  THIS MATCHES             
058700* THE CHANGE LOG'S 07/19/94 ENTRY ADDING TR-X/TR-Y TO BPTRAN.             
058800 0335-SET-FIRST-POINT.                                                    
058900     IF TR-X NOT = 0 OR TR-Y NOT = 0                                      
059000     MOVE 1 TO WS-BP-POINT-COUNT                                          
059100     MOVE TR-X TO WS-BP-X(1)                                              
059200     MOVE TR-Y TO WS-BP-Y(1)                                              
059300     ELSE                                                                 
059400     MOVE 0 TO WS-BP-POINT-COUNT.                                         
059500 0335-EXIT.                                                               
059600     EXIT.                                                                
059700*                                                                         
059800* ----------------------------------------------------------              
059900* 0340-TRAN-APPEND - APPEND A POINT.                                      
060000* BUSINESS RULES SECTION 4.  THE FILTER DOES NOT RUN ON AN                
060100* UPDATE, SO THE RESULT'S POINT COUNT COMES FROM A PLAIN RE-              
060200* FETCH OF THE RECORD (0345 BELOW), NOT FROM BPFILTR.                     
060300* ----------------------------------------------------------              
060400 0340-TRAN-APPEND.                                                        
060500     MOVE SPACES TO WS-BLUEPRINT.                                         
060600     MOVE TR-AUTHOR TO WS-BP-AUTHOR.                                      
060700     MOVE TR-NAME TO WS-BP-NAME.                                          
060800     MOVE TR-X TO WS-APPEND-X.                                            
060900     MOVE TR-Y TO WS-APPEND-Y.                                            
061000     MOVE 2 TO WS-STORE-OP.                                               
061100     CALL 'BPSTORE' USING WS-STORE-OP WS-STORE-REASON                     
061200     WS-CURSOR-AUTHOR-ARG WS-MORE-FLAG WS-APPEND-POINT                    
061300     WS-BLUEPRINT.                                                        
061400     MOVE WS-STORE-REASON TO WS-RESULT-REASON.                            
061500     MOVE TR-AUTHOR TO RS-AUTHOR.                                         
061600     MOVE TR-NAME TO RS-NAME.                                             
061700     IF WS-STORE-REASON = 3                                               
061800     PERFORM 0345-REFETCH-COUNT THRU 0345-EXIT                            
061900     ELSE                                                                 
062000     MOVE 0 TO RS-POINTS.                                                 
062100     PERFORM 9050-SET-STATUS THRU 9050-EXIT.                              
062200     PERFORM 9100-WRITE-RESULT THRU 9100-EXIT.                            
062300 0340-EXIT.                                                               
062400     EXIT.                                                                
062500*                                                                         
062600* RE-FETCH THE JUST-UPDATED BLUEPRINT SO RS-POINTS CARRIES THE            
062700* NEW, POST-APPEND POINT COUNT RATHER THAN THE COUNT BEFORE               
062800* THE APPEND WAS APPLIED.                                                 
062900 0345-REFETCH-COUNT.                                                      
063000     MOVE 3 TO WS-STORE-OP.                                               
063100     CALL 'BPSTORE' USING WS-STORE-OP WS-STORE-REASON                     
063200     WS-CURSOR-AUTHOR-ARG WS-MORE-FLAG WS-APPEND-POINT                    
063300     WS-BLUEPRINT.                                                        
063400     MOVE WS-BP-POINT-COUNT TO RS-POINTS.                                 
063500 0345-EXIT.                                                               
063600     EXIT.                                                                
063700*                                                                         
063800* ----------------------------------------------------------              
063900* 0400-QUERY-PHASE - BATCH FLOW STEP 3.                                   
064000* READS THE QUERY FILE TO END OF FILE, ROUTING EACH REQUEST TO            
064100* ONE OF THREE LOOKUP SHAPES BY ITS QR-TYPE.                              
064200* ----------------------------------------------------------              
064300 0400-QUERY-PHASE.                                                        
064400     PERFORM 0410-READ-QUERY THRU 0410-EXIT.                              
064500     PERFORM 0420-PROCESS-ONE-QUERY THRU 0420-EXIT                        
064600     UNTIL WS-QUERY-EOF = 'Y'.                                            
064700 0400-EXIT.                                                               
064800     EXIT.                                                                
064900*                                                                         
065000* PRIMED READ FOR THE QUERY FILE - SAME PATTERN AS 0210/0310.             
065100 0410-READ-QUERY.                                                         
065200     READ BPQUERY-FILE                                                    
065300     AT END MOVE 'Y' TO WS-QUERY-EOF.                                     
065400 0410-EXIT.                                                               
065500     EXIT.                                                                
065600*                                                                         
065700* DISPATCH ON QR-TYPE'S THREE 88-LEVELS.  AN UNRECOGNIZED TYPE            
065800* WRITES NO RESULT RECORD AT ALL, SAME AS AN UNRECOGNIZED                 
065900* TR-CODE IN THE TRANSACTION PHASE ABOVE.                                 
066000 0420-PROCESS-ONE-QUERY.                                                  
066100     IF QR-TYPE-ALL                                                       
066200     PERFORM 0430-QUERY-ALL THRU 0430-EXIT                                
066300     ELSE                                                                 
066400     IF QR-TYPE-AUTHOR                                                    
066500     PERFORM 0440-QUERY-AUTHOR THRU 0440-EXIT                             
066600     ELSE                                                                 
066700     IF QR-TYPE-KEY                                                       
066800     PERFORM 0450-QUERY-KEY THRU 0450-EXIT.                               
066900     PERFORM 0410-READ-QUERY THRU 0410-EXIT.                              
067000 0420-EXIT.                                                               
067100     EXIT.                                                                
067200*                                                                         
067300* QUERY TYPE 'A' - OPEN AN UNFILTERED CURSOR OVER THE WHOLE               
067400* CATALOG (BLANK AUTHOR ARGUMENT) AND FETCH EVERY BLUEPRINT.              
067500 0430-QUERY-ALL.                                                          
067600     MOVE SPACES TO WS-CURSOR-AUTHOR-ARG.                                 
067700     MOVE 4 TO WS-STORE-OP.                                               
067800     CALL 'BPSTORE' USING WS-STORE-OP WS-STORE-REASON                     
067900     WS-CURSOR-AUTHOR-ARG WS-MORE-FLAG WS-APPEND-POINT                    
068000     WS-BLUEPRINT.                                                        
068100     PERFORM 0460-FETCH-LOOP THRU 0460-EXIT.                              
068200 0430-EXIT.                                                               
068300     EXIT.                                                                
068400*                                                                         
068500* QUERY TYPE 'U' - OPEN A CURSOR ON QR-AUTHOR.  IF BPSTORE                
068600* REPORTS NO BLUEPRINTS FOR THE AUTHOR (REASON 7), WRITE ONE              
068700* 404 RESULT RECORD DIRECTLY; OTHERWISE FETCH THE AUTHOR'S                
068800* WHOLE SET THROUGH THE SHARED FETCH LOOP.                                
068900 0440-QUERY-AUTHOR.                                                       
069000     MOVE QR-AUTHOR TO WS-CURSOR-AUTHOR-ARG.                              
069100     MOVE 4 TO WS-STORE-OP.                                               
069200     CALL 'BPSTORE' USING WS-STORE-OP WS-STORE-REASON                     
069300     WS-CURSOR-AUTHOR-ARG WS-MORE-FLAG WS-APPEND-POINT                    
069400     WS-BLUEPRINT.                                                        
069500     IF WS-STORE-REASON NOT = 1                                           
069600     MOVE WS-STORE-REASON TO WS-RESULT-REASON                             
069700     MOVE QR-AUTHOR TO RS-AUTHOR                                          
069800     MOVE SPACES TO RS-NAME                                               
069900     MOVE 0 TO RS-POINTS                                                  
070000     PERFORM 9050-SET-STATUS THRU 9050-EXIT                               
070100     PERFORM 9100-WRITE-RESULT THRU 9100-EXIT                             
070200     ELSE                                                                 
070300     PERFORM 0460-FETCH-LOOP THRU 0460-EXIT.                              
070400 0440-EXIT.                                                               
070500     EXIT.                                                                
070600*                                                                         
070700* QUERY TYPE 'B' - FETCH ONE BLUEPRINT BY ITS FULL KEY.  A HIT            
070800* GOES THROUGH THE SAME FILTER-AND-WRITE PARAGRAPH AS THE                 
070900* CURSOR-DRIVEN QUERIES; A MISS WRITES ITS OWN 404 RECORD.                
071000 0450-QUERY-KEY.                                                          
071100     MOVE SPACES TO WS-BLUEPRINT.                                         
071200     MOVE QR-AUTHOR TO WS-BP-AUTHOR.                                      
071300     MOVE QR-NAME TO WS-BP-NAME.                                          
071400     MOVE 3 TO WS-STORE-OP.                                               
071500     CALL 'BPSTORE' USING WS-STORE-OP WS-STORE-REASON                     
071600     WS-CURSOR-AUTHOR-ARG WS-MORE-FLAG WS-APPEND-POINT                    
071700     WS-BLUEPRINT.                                                        
071800     IF WS-STORE-REASON = 1                                               
071900     PERFORM 0475-FILTER-AND-WRITE-ONE THRU 0475-EXIT                     
072000     ELSE                                                                 
072100     MOVE WS-STORE-REASON TO WS-RESULT-REASON                             
072200     MOVE QR-AUTHOR TO RS-AUTHOR                                          
072300     MOVE QR-NAME TO RS-NAME                                              
072400     MOVE 0 TO RS-POINTS                                                  
072500     PERFORM 9050-SET-STATUS THRU 9050-EXIT                               
072600     PERFORM 9100-WRITE-RESULT THRU 9100-EXIT.                            
072700 0450-EXIT.                                                               
072800     EXIT.                                                                
072900*                                                                         
073000* SHARED FETCH LOOP FOR QUERY-ALL AND QUERY-AUTHOR - THE          A       
073100* CURSOR WAS ALREADY OPENED BY THE CALLER.  REWORKED UNDER                
073200* CR0244 (SEE CHANGE LOG) SO BOTH QUERY TYPES SHARE ONE COPY              
073300* OF THE FETCH-FILTER-WRITE LOGIC INSTEAD OF EACH CARRYING ITS            
073400* OWN, WHICH HAD DRIFTED OUT OF SYNC MORE THAN ONCE.                      
073500 0460-FETCH-LOOP.                                                         
073600     PERFORM 0465-FETCH-ONE THRU 0465-EXIT.                               
073700     PERFORM 0470-FILTER-AND-WRITE THRU 0470-EXIT                         
073800     UNTIL WS-MORE-FLAG NOT = 'Y'.                                        
073900 0460-EXIT.                                                               
074000     EXIT.                                                                
074100*                                                                         
074200* ADVANCE THE OPEN CURSOR ONE BLUEPRINT.  LK-MORE-FLAG TELLS              
074300* 0460'S PERFORM ... UNTIL WHEN THE SET IS EXHAUSTED.                     
074400 0465-FETCH-ONE.                                                          
074500     MOVE 5 TO WS-STORE-OP.                                               
074600     CALL 'BPSTORE' USING WS-STORE-OP WS-STORE-REASON                     
074700     WS-CURSOR-AUTHOR-ARG WS-MORE-FLAG WS-APPEND-POINT                    
074800     WS-BLUEPRINT.                                                        
074900 0465-EXIT.                                                               
075000     EXIT.                                                                
075100*                                                                         
075200* FILTER AND WRITE THE CURRENT BLUEPRINT, THEN FETCH THE NEXT             
075300* ONE SO THE PERFORM ... UNTIL ABOVE CAN RE-TEST LK-MORE-FLAG.            
075400 0470-FILTER-AND-WRITE.                                                   
075500     PERFORM 0475-FILTER-AND-WRITE-ONE THRU 0475-EXIT.                    
075600     PERFORM 0465-FETCH-ONE THRU 0465-EXIT.                               
075700 0470-EXIT.                                                               
075800     EXIT.                                                                
075900*                                                                         
076000* APPLIES THE ACTIVE FILTER TO THE BLUEPRINT NOW SITTING IN               
076100* WS-BLUEPRINT AND WRITES ITS RESULT RECORD - STATUS 200,                 
076200* EVERY TIME, SINCE GETTING HERE MEANS THE LOOKUP SUCCEEDED.              
076300* SHARED BY ALL THREE QUERY TYPES: THE CURSOR LOOP ABOVE CALLS            
076400* IT ONCE PER FETCHED BLUEPRINT, AND 0450-QUERY-KEY CALLS IT              
076500* DIRECTLY FOR ITS SINGLE-BLUEPRINT HIT.                                  
076600 0475-FILTER-AND-WRITE-ONE.                                               
076700     CALL 'BPFILTR' USING WS-RUN-MODE WS-BLUEPRINT.                       
076800     MOVE 1 TO WS-RESULT-REASON.                                          
076900     MOVE WS-BP-AUTHOR TO RS-AUTHOR.                                      
077000     MOVE WS-BP-NAME TO RS-NAME.                                          
077100     MOVE WS-BP-POINT-COUNT TO RS-POINTS.                                 
077200     PERFORM 9050-SET-STATUS THRU 9050-EXIT.                              
077300     PERFORM 9100-WRITE-RESULT THRU 9100-EXIT.                            
077400 0475-EXIT.                                                               
077500     EXIT.                                                                
077600*                                                                         
077700* ----------------------------------------------------------              
077800* 0500-REPORT-PHASE - BATCH FLOW STEP 4.                                  
077900* A SECOND, UNFILTERED CURSOR SCAN OVER THE WHOLE CATALOG -               
078000* THE REPORT SHOWS THE STORED POINT COUNTS, NOT THE FILTERED              
078100* ONES THE QUERY PHASE MAY HAVE RETURNED.  PRINTS THE HEADING,            
078200* THEN ONE DETAIL LINE PER BLUEPRINT WITH AUTHOR CONTROL                  
078300* BREAKS, THEN THE GRAND TOTAL.                                           
078400* ----------------------------------------------------------              
078500 0500-REPORT-PHASE.                                                       
078600     PERFORM 0510-REPORT-HEADING THRU 0510-EXIT.                          
078700     MOVE SPACES TO WS-PRIOR-AUTHOR.                                      
078800     MOVE 0 TO WS-AUTH-BP-COUNT WS-AUTH-PT-COUNT                          
078900     WS-GRAND-BP-COUNT WS-GRAND-PT-COUNT.                                 
079000     MOVE SPACES TO WS-CURSOR-AUTHOR-ARG.                                 
079100     MOVE 4 TO WS-STORE-OP.                                               
079200     CALL 'BPSTORE' USING WS-STORE-OP WS-STORE-REASON                     
079300     WS-CURSOR-AUTHOR-ARG WS-MORE-FLAG WS-APPEND-POINT                    
079400     WS-BLUEPRINT.                                                        
079500     PERFORM 0520-REPORT-FETCH THRU 0520-EXIT.                            
079600     PERFORM 0530-REPORT-ONE THRU 0530-EXIT                               
079700     UNTIL WS-MORE-FLAG NOT = 'Y'.                                        
079800     PERFORM 0550-AUTHOR-BREAK THRU 0550-EXIT.                            
079900     PERFORM 0560-GRAND-TOTAL THRU 0560-EXIT.                             
080000 0500-EXIT.                                                               
080100     EXIT.                                                                
080200*                                                                         
080300* TWO-LINE PAGE HEADING - TITLE, THEN COLUMN CAPTIONS.                    
080400 0510-REPORT-HEADING.                                                     
080500     WRITE BPRPT-LINE FROM WS-HEAD-LINE-1.                                
080600     WRITE BPRPT-LINE FROM WS-HEAD-LINE-2.                                
080700 0510-EXIT.                                                               
080800     EXIT.                                                                
080900*                                                                         
081000* ADVANCE THE REPORT'S OWN CURSOR ONE BLUEPRINT - A SEPARATE              
081100* CURSOR FROM THE QUERY PHASE'S, OPENED FRESH AT 0500 ABOVE.              
081200 0520-REPORT-FETCH.                                                       
081300     MOVE 5 TO WS-STORE-OP.                                               
081400     CALL 'BPSTORE' USING WS-STORE-OP WS-STORE-REASON                     
081500     WS-CURSOR-AUTHOR-ARG WS-MORE-FLAG WS-APPEND-POINT                    
081600     WS-BLUEPRINT.                                                        
081700 0520-EXIT.                                                               
081800     EXIT.                                                                
081900*                                                                         
082000* ONE BLUEPRINT OF THE REPORT SCAN - BREAK IF THE AUTHOR JUST             
082100* CHANGED, PRINT THE DETAIL LINE, ROLL THE TOTALS FORWARD, THEN           
082200* FETCH THE NEXT BLUEPRINT FOR THE CONTROLLING PERFORM ABOVE.             
082300 0530-REPORT-ONE.                                                         
082400     IF WS-PRIOR-AUTHOR NOT = SPACES                                      
082500     AND WS-BP-AUTHOR NOT = WS-PRIOR-AUTHOR                               
082600     PERFORM 0550-AUTHOR-BREAK THRU 0550-EXIT.                            
082700     PERFORM 0540-REPORT-DETAIL THRU 0540-EXIT.                           
082800     ADD 1 TO WS-AUTH-BP-COUNT.                                           
082900     ADD WS-BP-POINT-COUNT TO WS-AUTH-PT-COUNT.                           
083000     ADD 1 TO WS-GRAND-BP-COUNT.                                          
083100     ADD WS-BP-POINT-COUNT TO WS-GRAND-PT-COUNT.                          
083200     MOVE WS-BP-AUTHOR TO WS-PRIOR-AUTHOR.                                
083300     PERFORM 0520-REPORT-FETCH THRU 0520-EXIT.                            
083400 0530-EXIT.                                                               
083500     EXIT.                                                                
083600*                                                                         
083700* GROUP-INDICATED DETAIL LINE - AUTHOR PRINTS ONLY WHEN IT        A       
083800* DIFFERS FROM THE PRIOR DETAIL LINE'S AUTHOR.  THE BLUEPRINT             
083900* NAME AND POINT COUNT ALWAYS PRINT, REGARDLESS OF THE BREAK.             
084000 0540-REPORT-DETAIL.                                                      
084100     MOVE SPACES TO WS-REPORT-LINE.                                       
084200     IF WS-BP-AUTHOR NOT = WS-PRIOR-AUTHOR                                
084300     MOVE WS-BP-AUTHOR TO WS-RL-AUTHOR.                                   
084400     MOVE WS-BP-NAME TO WS-RL-NAME.                                       
084500     MOVE WS-BP-POINT-COUNT TO WS-RL-POINTS.                              
084600     WRITE BPRPT-LINE FROM WS-REPORT-LINE.                                
084700 0540-EXIT.                                                               
084800     EXIT.                                                                
084900*                                                                         
085000* PRINT THE AUTHOR TOTAL LINE AND RESET THE PER-AUTHOR                    
085100* ACCUMULATORS.  A SKIPPED BREAK (ZERO BLUEPRINTS SEEN SINCE              
085200* THE LAST ONE) WRITES NOTHING - GUARDS THE VERY FIRST CALL AT            
085300* 0500 WHEN THE REPORT HAS NOT PRINTED A DETAIL LINE YET.                 
085400 0550-AUTHOR-BREAK.                                                       
085500     IF WS-AUTH-BP-COUNT = 0                                              
085600     GO TO 0550-EXIT.                                                     
085700     MOVE SPACES TO WS-BREAK-LINE.                                        
085800     MOVE WS-AUTH-BP-COUNT TO WS-BRK-BP-COUNT.                            
085900     MOVE WS-AUTH-PT-COUNT TO WS-BRK-PT-COUNT.                            
086000     WRITE BPRPT-LINE FROM WS-BREAK-LINE.                                 
086100     MOVE 0 TO WS-AUTH-BP-COUNT WS-AUTH-PT-COUNT.                         
086200 0550-EXIT.                                                               
086300     EXIT.                                                                
086400*                                                                         
086500* PRINT THE ONE GRAND TOTAL LINE AT THE BOTTOM OF THE REPORT.             
086600 0560-GRAND-TOTAL.                                                        
086700     MOVE SPACES TO WS-TOTAL-LINE.                                        
086800     MOVE WS-GRAND-BP-COUNT TO WS-GT-BP-COUNT.                            
086900     MOVE WS-GRAND-PT-COUNT TO WS-GT-PT-COUNT.                            
087000     WRITE BPRPT-LINE FROM WS-TOTAL-LINE.                                 
087100 0560-EXIT.                                                               
087200     EXIT.                                                                
087300*                                                                         
087400* ----------------------------------------------------------              
087500* 9050-SET-STATUS - STATUS RESOLUTION.                                    
087600* BUSINESS RULES SECTION 5.  LOOKS UP WS-RESULT-REASON IN THE             
087700* TABLE BUILT AT 0120 AND FILLS RS-CODE/RS-MESSAGE.  AN UNKNOWN           
087800* REASON CODE (SHOULD NEVER HAPPEN) FALLS INTO A FIXED 999                
087900* INTERNAL-ERROR RECORD RATHER THAN ABENDING THE RUN.                     
088000* ----------------------------------------------------------              
088100 9050-SET-STATUS.                                                         
088200     SET BP-STAT-IDX TO 1.                                                
088300     SEARCH BP-STAT-ENTRY                                                 
088400     AT END                                                               
088500     MOVE 999 TO RS-CODE                                                  
088600     MOVE 'INTERNAL ERROR - UNKNOWN REASON CODE' TO RS-MESSAGE            
088700     WHEN BP-STAT-REASON(BP-STAT-IDX) = WS-RESULT-REASON                  
088800     MOVE BP-STAT-CODE(BP-STAT-IDX) TO RS-CODE                            
088900     PERFORM 9060-BUILD-MESSAGE THRU 9060-EXIT.                           
089000 9050-EXIT.                                                               
089100     EXIT.                                                                
089200*                                                                         
089300* EITHER MOVE THE FIXED MESSAGE STRAIGHT ACROSS, OR BUILD A               
089400* PREFIX-PLUS-TARGET MESSAGE WHEN THE TABLE ENTRY SAYS TO.                
089500 9060-BUILD-MESSAGE.                                                      
089600     IF BP-STAT-HAS-PREFIX(BP-STAT-IDX)                                   
089700     PERFORM 9065-APPEND-TARGET THRU 9065-EXIT                            
089800     ELSE                                                                 
089900     MOVE BP-STAT-MSG(BP-STAT-IDX) TO RS-MESSAGE.                         
090000 9060-EXIT.                                                               
090100     EXIT.                                                                
090200*                                                                         
090300* THE PREFIX IN BP-STAT-MSG IS FOLLOWED BY BLANK PADDING OUT      A       
090400* TO 40 BYTES, SO 'DELIMITED BY TWO SPACES' STOPS THE STRING              
090500* RIGHT AFTER THE LAST WORD OF THE PREFIX TEXT; THE AUTHOR                
090600* AND NAME ARE THEMSELVES BLANK-PADDED X(20) FIELDS, SO                   
090700* 'DELIMITED BY SPACE' TRIMS THEM BACK TO THEIR REAL LENGTH.              
090800* REASON 7 (NO BLUEPRINTS FOR AUTHOR) HAS NO NAME TO APPEND,              
090900* SO ITS BRANCH STRINGS THE AUTHOR ONLY; EVERY OTHER PREFIXED             
091000* REASON (6 AND 8) STRINGS AUTHOR, A SLASH, THEN NAME.                    
091100 9065-APPEND-TARGET.                                                      
091200     MOVE SPACES TO RS-MESSAGE.                                           
091300     IF WS-RESULT-REASON = 7                                              
091400     STRING BP-STAT-MSG(BP-STAT-IDX) DELIMITED BY '  '                    
091500     ' ' DELIMITED BY SIZE                                                
091600     RS-AUTHOR DELIMITED BY SPACE                                         
091700     INTO RS-MESSAGE                                                      
091800     ELSE                                                                 
091900     STRING BP-STAT-MSG(BP-STAT-IDX) DELIMITED BY '  '                    
092000     ' ' DELIMITED BY SIZE                                                
092100     RS-AUTHOR DELIMITED BY SPACE                                         
092200     '/' DELIMITED BY SIZE                                                
092300     RS-NAME DELIMITED BY SPACE                                           
092400     INTO RS-MESSAGE.                                                     
092500 9065-EXIT.                                                               
092600     EXIT.                                                                
092700*                                                                         
092800* ONE RESULT RECORD OUT TO BPRESL-FILE - EVERY TRANSACTION AND            
092900* EVERY QUERY OUTCOME FUNNELS THROUGH THIS SINGLE WRITE.                  
093000 9100-WRITE-RESULT.                                                       
093100     WRITE BP-RESULT-RECORD.                                              
093200 9100-EXIT.                                                               
093300     EXIT.                                                                
093400*                                                                         
093500* ----------------------------------------------------------              
093600* 0900-TERMINATE - CLOSE THE RUN.                                         
093700* CLOSES ALL FIVE FILES.  NOTHING ELSE TO CLEAN UP - THE                  
093800* CATALOG TABLE ITSELF LIVES IN BPSTORE AND GOES AWAY WHEN THE            
093900* RUN ENDS, NOT BECAUSE ANYTHING HERE FREES IT.                           
094000* ----------------------------------------------------------              
094100 0900-TERMINATE.                                                          
094200     CLOSE BPMAST-FILE BPTRAN-FILE BPQUERY-FILE                           
094300     BPRESL-FILE BPRPT-FILE.                                              
094400 0900-EXIT.                                                               
094500     EXIT.                                                                
