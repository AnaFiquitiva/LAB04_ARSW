000100*                                                                         
000200* BPRESL.CPY                                                              
000300* RESULT/STATUS OUTPUT RECORD - ONE PER TRANSACTION AND ONE PER           
000400* BLUEPRINT A QUERY RETURNS (OR ONE 404 RECORD WHEN IT RETURNS            
000500* NOTHING).  RS-CODE/RS-MESSAGE COME FROM THE BPSTAT TABLE.               
000600*                                                                         
000700*   04/02/90  RSM  ORIGINAL.                                              
000800*                                                                         
000900 01  BP-RESULT-RECORD.                                                    
001000* THREE-DIGIT STATUS, E.G. 200/201/202/400/404/409 - SEE THE              
001100* BPSTAT TABLE FOR THE FULL CODE/MESSAGE PAIRING.                         
001200     05  RS-CODE                  PIC 9(03).                              
001300* FIXED MESSAGE TEXT FOR RS-CODE, LEFT-JUSTIFIED AND BLANK-               
001400* PADDED TO 40; FOR 404/409 THE AUTHOR/NAME IS FOLDED INTO THIS           
001500* TEXT BY BPCAT00 9060-BUILD-MESSAGE, NOT CARRIED SEPARATELY.             
001600     05  RS-MESSAGE               PIC X(40).                              
001700* ECHO OF THE TRANSACTION'S OR QUERY'S TARGET KEY, BLANK WHEN             
001800* THE OPERATION HAD NO SINGLE TARGET (E.G. A TYPE 'A' QUERY).             
001900     05  RS-TARGET.                                                       
002000     10  RS-AUTHOR               PIC X(20).                               
002100     10  RS-NAME                 PIC X(20).                               
002200* RAW VIEW OF RS-TARGET FOR WHOLE-FIELD MOVES.                            
002300     05  FILLER REDEFINES RS-TARGET.                                      
002400     10  RS-TARGET-RAW           PIC X(40).                               
002500* POINT COUNT OF THE BLUEPRINT AS RETURNED - FOR A QUERY HIT              
002600* THIS IS THE FILTERED COUNT, NOT THE STORED COUNT; FOR A                 
002700* TRANSACTION OR A MISS THIS IS ZERO.                                     
002800     05  RS-POINTS                PIC 9(03).                              
