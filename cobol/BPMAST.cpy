000100*                                                                         
000200* BPMAST.CPY                                                              
000300* BLUEPRINT MASTER RECORD - ONE RECORD PER (AUTHOR,NAME) KEY.             
000400* POINTS ARE STORED INLINE, UP TO 100 ORDERED (X,Y) SLOTS.                
000500* BP-POINT-COUNT HOLDS THE NUMBER OF SLOTS ACTUALLY OCCUPIED;             
000600* UNUSED TRAILING SLOTS ARE UNDEFINED AND MUST NOT BE READ.               
000700*                                                                         
000800*   09/14/87  RSM  ORIGINAL LAYOUT FOR THE DRAWING CATALOG.               
000900*   02/03/89  RSM  WIDENED BP-AUTHOR/BP-NAME FROM 12 TO 20.               
001000*   11/20/91  DKT  RAISED POINT TABLE FROM 40 TO 100 SLOTS -      CR0091  
001100*                  PER ENGRG REQUEST EC-0091.                     CR0091  
001200*                                                                         
001300 01  BP-MASTER-RECORD.                                                    
001400* BP-KEY IS THE FULL CATALOG KEY - AUTHOR PLUS BLUEPRINT NAME.            
001500* THE TWO FIELDS TOGETHER, NOT EITHER ALONE, MUST BE UNIQUE               
001600* ACROSS THE IN-MEMORY TABLE; BPSTORE REJECTS A SECOND SAVE               
001700* UNDER THE SAME (AUTHOR,NAME) PAIR WITH STATUS 409.                      
001800     05  BP-KEY.                                                          
001900* BLANK-PADDED TEXT, NOT NUMERIC - COMPARED BYTE FOR BYTE.                
002000     10  BP-AUTHOR                PIC X(20).                              
002100* BLUEPRINT (DRAWING) NAME WITHIN THE AUTHOR'S OWN SET.                   
002200     10  BP-NAME                  PIC X(20).                              
002300* RAW 40-BYTE VIEW OF THE KEY, USED WHEN THE CALLING PROGRAM              
002400* WANTS TO MOVE THE WHOLE KEY IN ONE STATEMENT (COMPARES, TABLE           
002500* SEARCH ARGUMENTS) WITHOUT NAMING BOTH HALVES SEPARATELY.                
002600     05  FILLER REDEFINES BP-KEY.                                         
002700     10  BP-KEY-RAW               PIC X(40).                              
002800* NUMBER OF BP-POINT SLOTS BELOW THAT HOLD A REAL POINT.  SET             
002900* BY BPSTORE ON SAVE/APPEND; NEVER SET DIRECTLY BY BPCAT00.               
003000     05  BP-POINT-COUNT           PIC 9(03).                              
003100* THE ORDERED POINT LIST ITSELF.  ORDER IS SIGNIFICANT - THE              
003200* REDUNDANCY FILTER LOOKS AT *CONSECUTIVE* POINTS, AND APPEND             
003300* ALWAYS ADDS AT THE BOTTOM OF THE OCCUPIED RANGE, SO SLOT                
003400* ORDER IS ALSO TIME ORDER OF ENTRY.                                      
003500     05  BP-POINT-TABLE.                                                  
003600* FIXED AT 100 SLOTS PER EC-0091 (SEE CHANGE LOG ABOVE).  AN              
003700* APPEND TRANSACTION AGAINST A BLUEPRINT ALREADY HOLDING 100              
003800* POINTS IS REJECTED BY BPCAT00 0340-TRAN-APPEND WITH STATUS 400.         
003900     10  BP-POINT OCCURS 100 TIMES                                        
004000                  INDEXED BY BP-PT-IDX.                                   
004100* SIGNED 5-DIGIT COORDINATES - WHOLE NUMBERS ONLY, NO DECIMAL             
004200* PART IS EVER CARRIED IN A BLUEPRINT POINT.                              
004300     15  BP-X                PIC S9(05).                                  
004400     15  BP-Y                PIC S9(05).                                  
004500* WHOLE-RECORD OVERLAY USED WHEN BLOCK-MOVING A MASTER RECORD             
004600* INTO THE LOAD-PHASE I-O AREA - SEE BPCAT00 0220-LOAD-ONE-MASTER.        
004700* 1043 = 20 (AUTHOR) + 20 (NAME) + 3 (POINT-COUNT) +                      
004800* 100 X 10 (100 POINTS, 5 BYTES EACH FOR X AND Y).                        
004900 01  FILLER REDEFINES BP-MASTER-RECORD.                                   
005000     05  BP-MASTER-RAW            PIC X(1043).                            
