000100* ================================================================        
000200* BPFILTR - BLUEPRINT POINT-LIST FILTER                                   
000300* APPLIES THE ACTIVE POINT-REDUCTION MODE TO ONE BLUEPRINT'S              
000400* POINT LIST.  CALLED ONCE PER BLUEPRINT RETURNED BY A QUERY -            
000500* NEVER CALLED WHEN A POINT IS APPENDED, SINCE AN UPDATE IS A             
000600* RAW WRITE AND THE FILTER ONLY RUNS ON RETRIEVAL.                        
000700* ================================================================        
000800*                                                                         
000900* CHANGE LOG                                                              
001000* ----------                                                              
001100* 09/14/87  RSM  ORIGINAL - IDENTITY MODE ONLY.                           
001200* 03/02/88  RSM  ADDED REDUNDANCY MODE (CONSECUTIVE DUP DROP).            
001300* 11/20/91  DKT  ADDED UNDERSAMPLE MODE; RAISED POINT TABLE TO    CR0091  
001400*                100 SLOTS TO MATCH BPMAST.                       CR0091  
001500* 07/19/94  KLF  NO CHANGE HERE - SEE BPMAST/BPTRAN FOR           CR0114  
001600*                CR0114 (POINT TABLE CAPACITY MESSAGE).           CR0114  
001700* 08/30/98  JPU  Y2K SCAN - NO DATE FIELDS IN THIS MODULE,        Y2K098  
001800*                NO CHANGES REQUIRED.  SIGNED OFF.                Y2K098  
001900* 02/11/03  PDV  UNDERSAMPLE WAS DROPPING THE LAST POINT OF       CR0230  
002000*                AN ODD-LENGTH LIST ONE SHORT - FIXED THE         CR0230  
002100*                VARYING LIMIT IN 3000-UNDERSAMPLE.               CR0230  
002200*                                                                         
002300 IDENTIFICATION DIVISION.                                                 
002400 PROGRAM-ID.    BPFILTR.                                                  
002500 AUTHOR.        R S MARTINEZ.                                             
002600 INSTALLATION.  ENGINEERING RECORDS DIVISION.                             
002700 DATE-WRITTEN.  09/14/87.                                                 
002800 DATE-COMPILED.                                                           
002900 SECURITY.      NON-CONFIDENTIAL.                                         
003000*                                                                         
003100* ONE ENTRY POINT, THREE PATHS.  THE CALLER (BPCAT00) RESOLVES            
003200* THE RUN'S FILTER MODE ONCE AT STARTUP AND PASSES IT IN ON               
003300* EVERY CALL AS LK-FLT-MODE; THIS PROGRAM NEVER READS A FILE,             
003400* A SWITCH, OR ANY OTHER SOURCE OF MODE INFORMATION ITSELF.               
003500 ENVIRONMENT DIVISION.                                                    
003600 CONFIGURATION SECTION.                                                   
003700 SOURCE-COMPUTER.  USL-486.                                               
003800 OBJECT-COMPUTER.  USL-486.                                               
003900 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                                    
004000*                                                                         
004100 DATA DIVISION.                                                           
004200 WORKING-STORAGE SECTION.                                                 
004300* SCRATCH FIELDS FOR THE REDUNDANCY AND UNDERSAMPLE SCANS.                
004400* WS-OUT-COUNT TRACKS HOW MANY POINTS HAVE BEEN KEPT SO FAR;              
004500* WS-LAST-POINT REMEMBERS THE MOST RECENTLY RETAINED POINT SO             
004600* 2010-SCAN-ONE-POINT CAN COMPARE THE NEXT CANDIDATE AGAINST IT           
004700* WITHOUT RE-READING THE OUTPUT SLOT ITSELF.                              
004800 01  WS-FILTER-WORK.                                                      
004900* COMP-5 SINCE THIS IS A PURE LOOP COUNTER, NEVER MOVED TO A              
005000* DISPLAY FIELD OR PRINTED - BINARY ARITHMETIC THROUGHOUT.                
005100     05  WS-OUT-COUNT            PIC 9(03)   COMP-5 VALUE 0.              
005200* LAST POINT KEPT BY THE REDUNDANCY SCAN; RESET IMPLICITLY AT             
005300* THE START OF EACH CALL BY WS-OUT-COUNT = 0 (SEE 2000-                   
005400* REDUNDANCY), SO THE VALUE CLAUSES HERE ONLY MATTER ON ENTRY.            
005500     05  WS-LAST-POINT.                                                   
005600     10  WS-LAST-X            PIC S9(05)     VALUE 0.                     
005700     10  WS-LAST-Y            PIC S9(05)     VALUE 0.                     
005800* RAW 10-BYTE VIEW OF WS-LAST-POINT, KEPT FOR PARITY WITH THE             
005900* WHOLE-FIELD REDEFINES HABIT USED THROUGHOUT THE CATALOG SET.            
006000     05  FILLER REDEFINES WS-LAST-POINT.                                  
006100     10  WS-LAST-POINT-RAW   PIC X(10).                                   
006200* THE THREE MODE LETTERS LK-FLT-MODE CAN ARRIVE AS.  ANY OTHER            
006300* VALUE FALLS THROUGH 0000-BPFILTR-MAIN'S IF CHAIN TO IDENTITY.           
006400 77  WS-MODE-IDENTITY          PIC X(01) VALUE 'I'.                       
006500 77  WS-MODE-REDUNDANCY        PIC X(01) VALUE 'R'.                       
006600 77  WS-MODE-UNDERSAMPLE       PIC X(01) VALUE 'U'.                       
006700*                                                                         
006800* LINKAGE SECTION - LK-FLT-MODE COMES FIRST SO A ONE-BYTE MOVE            
006900* AT THE CALL SITE SELECTS THE MODE; THE WHOLE MASTER RECORD              
007000* FOLLOWS SO THE FILTER CAN REWRITE THE POINT TABLE IN PLACE              
007100* AND HAND BACK THE NEW BP-POINT-COUNT TO THE CALLER.                     
007200 LINKAGE SECTION.                                                         
007300 01  LK-FLT-MODE                PIC X(01).                                
007400 COPY BPMAST.                                                             
007500* WHOLE-RECORD VIEW, UNUSED HERE BUT KEPT SO THIS COPY OF                 
007600* BPMAST.CPY LINES UP BYTE FOR BYTE WITH EVERY OTHER COPY.                
007700 01  FILLER REDEFINES BP-MASTER-RECORD.                                   
007800     05  LK-BLUEPRINT-RAW         PIC X(1043).                            
007900*                                                                         
008000 PROCEDURE DIVISION USING LK-FLT-MODE BP-MASTER-RECORD.                   
008100*                                                                         
008200* ----------------------------------------------------------              
008300* 0000-BPFILTR-MAIN - MODE DISPATCH.                                      
008400* TESTS THE MODE FLAG AND HANDS OFF TO EXACTLY ONE OF THE                 
008500* THREE FILTER PARAGRAPHS BELOW, THEN RETURNS TO THE CALLER.              
008600* THERE IS NO LOOPING AT THIS LEVEL - ONE CALL, ONE BLUEPRINT,            
008700* ONE PASS THROUGH ONE OF THE THREE BRANCHES.                             
008800* ----------------------------------------------------------              
008900 0000-BPFILTR-MAIN.                                                       
009000     IF LK-FLT-MODE = WS-MODE-REDUNDANCY                                  
009100     PERFORM 2000-REDUNDANCY THRU 2000-EXIT                               
009200     ELSE                                                                 
009300     IF LK-FLT-MODE = WS-MODE-UNDERSAMPLE                                 
009400     PERFORM 3000-UNDERSAMPLE THRU 3000-EXIT                              
009500     ELSE                                                                 
009600     PERFORM 1000-IDENTITY THRU 1000-EXIT.                                
009700     EXIT PROGRAM.                                                        
009800*                                                                         
009900* ----------------------------------------------------------              
010000* 1000-IDENTITY - DEFAULT MODE.                                           
010100* RETURN THE BLUEPRINT EXACTLY AS RECEIVED, INCLUDING AN                  
010200* EMPTY POINT LIST.  NOTHING IN BP-MASTER-RECORD IS TOUCHED -             
010300* THIS PARAGRAPH EXISTS ONLY SO THE MAIN DISPATCH ABOVE HAS A             
010400* THIRD BRANCH TO PERFORM, NOT AS AN OPTIMIZATION.                        
010500* ----------------------------------------------------------              
010600 1000-IDENTITY.                                                           
010700     CONTINUE.                                                            
010800 1000-EXIT.                                                               
010900     EXIT.                                                                
011000*                                                                         
011100* ----------------------------------------------------------              
011200* 2000-REDUNDANCY - DROP CONSECUTIVE DUPLICATE POINTS.                    
011300* DROP A POINT EQUAL (X AND Y BOTH) TO THE IMMEDIATELY                    
011400* PRECEDING *RETAINED* POINT.  A DUPLICATE THAT IS NOT                    
011500* ADJACENT TO ITS MATE IN THE ORIGINAL LIST IS KEPT - ONLY                
011600* BACK-TO-BACK REPEATS COLLAPSE.  POINTS ARE OVERWRITTEN IN               
011700* PLACE SINCE THE OUTPUT SUBSCRIPT NEVER RUNS AHEAD OF THE                
011800* INPUT SUBSCRIPT (WS-OUT-COUNT <= BP-PT-IDX AT ALL TIMES).               
011900* AN EMPTY POINT LIST IS LEFT EMPTY.                                      
012000* ----------------------------------------------------------              
012100 2000-REDUNDANCY.                                                         
012200     MOVE 0 TO WS-OUT-COUNT.                                              
012300     IF BP-POINT-COUNT = 0                                                
012400     GO TO 2000-EXIT.                                                     
012500     PERFORM 2010-SCAN-ONE-POINT THRU 2010-EXIT                           
012600     VARYING BP-PT-IDX FROM 1 BY 1                                        
012700     UNTIL BP-PT-IDX > BP-POINT-COUNT.                                    
012800     MOVE WS-OUT-COUNT TO BP-POINT-COUNT.                                 
012900 2000-EXIT.                                                               
013000     EXIT.                                                                
013100*                                                                         
013200* ONE POINT OF THE INCOMING LIST.  THE FIRST POINT IS ALWAYS              
013300* KEPT (WS-OUT-COUNT = 0 TEST); EVERY POINT AFTER THAT IS KEPT            
013400* ONLY IF IT DIFFERS FROM WS-LAST-POINT.                                  
013500 2010-SCAN-ONE-POINT.                                                     
013600     IF WS-OUT-COUNT = 0                                                  
013700     PERFORM 2020-KEEP-POINT THRU 2020-EXIT                               
013800     ELSE                                                                 
013900     IF BP-X(BP-PT-IDX) = WS-LAST-X                                       
014000     AND BP-Y(BP-PT-IDX) = WS-LAST-Y                                      
014100     CONTINUE                                                             
014200     ELSE                                                                 
014300     PERFORM 2020-KEEP-POINT THRU 2020-EXIT.                              
014400 2010-EXIT.                                                               
014500     EXIT.                                                                
014600*                                                                         
014700* COPY THE CURRENT INPUT POINT DOWN TO THE NEXT OUTPUT SLOT               
014800* AND REMEMBER IT AS THE NEW LAST-RETAINED POINT.                         
014900 2020-KEEP-POINT.                                                         
015000     ADD 1 TO WS-OUT-COUNT.                                               
015100     MOVE BP-X(BP-PT-IDX) TO WS-LAST-X.                                   
015200     MOVE BP-Y(BP-PT-IDX) TO WS-LAST-Y.                                   
015300     MOVE WS-LAST-X TO BP-X(WS-OUT-COUNT).                                
015400     MOVE WS-LAST-Y TO BP-Y(WS-OUT-COUNT).                                
015500 2020-EXIT.                                                               
015600     EXIT.                                                                
015700*                                                                         
015800* ----------------------------------------------------------              
015900* 3000-UNDERSAMPLE - KEEP EVERY OTHER POINT.                              
016000* KEEP ONLY THE 1ST, 3RD, 5TH ... POINT (0-BASED EVEN                     
016100* INDEXES) OF THE ORIGINAL ORDER.  A BLUEPRINT OF 2 POINTS OR             
016200* FEWER IS LEFT AS IS - THERE IS NOTHING MEANINGFUL TO THIN               
016300* OUT OF A ONE- OR TWO-POINT LIST.  FIXED UNDER CR0230 (SEE               
016400* CHANGE LOG) AFTER AN ODD-LENGTH LIST WAS COMING UP ONE POINT            
016500* SHORT OF THE SPEC'D COUNT.                                              
016600* ----------------------------------------------------------              
016700 3000-UNDERSAMPLE.                                                        
016800     IF BP-POINT-COUNT NOT > 2                                            
016900     GO TO 3000-EXIT.                                                     
017000     MOVE 0 TO WS-OUT-COUNT.                                              
017100     PERFORM 3010-KEEP-EVEN THRU 3010-EXIT                                
017200     VARYING BP-PT-IDX FROM 1 BY 2                                        
017300     UNTIL BP-PT-IDX > BP-POINT-COUNT.                                    
017400     MOVE WS-OUT-COUNT TO BP-POINT-COUNT.                                 
017500 3000-EXIT.                                                               
017600     EXIT.                                                                
017700*                                                                         
017800* COPY THE CURRENT EVEN-INDEXED INPUT POINT DOWN TO THE NEXT              
017900* OUTPUT SLOT.  BP-PT-IDX ADVANCES BY 2 IN THE PERFORM ABOVE,             
018000* SO THIS PARAGRAPH ONLY EVER SEES INDEXES 1, 3, 5, ...                   
018100 3010-KEEP-EVEN.                                                          
018200     ADD 1 TO WS-OUT-COUNT.                                               
018300     MOVE BP-X(BP-PT-IDX) TO BP-X(WS-OUT-COUNT).                          
018400     MOVE BP-Y(BP-PT-IDX) TO BP-Y(WS-OUT-COUNT).                          
018500 3010-EXIT.                                                               
018600     EXIT.                                                                
