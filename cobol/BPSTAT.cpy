000100*                                                                         
000200* BPSTAT.CPY                                                              
000300* STATUS CODE / FIXED MESSAGE TABLE - BUSINESS RULES SECTION 5.           
000400* BP-STAT-REASON IS THE INTERNAL REASON CODE BPSTORE RETURNS TO           
000500* ITS CALLER IN LK-REASON; BPCAT00 9050-SET-STATUS LOOKS IT UP            
000600* HERE TO GET THE RS-CODE/RS-MESSAGE PAIR.  REASONS 6, 7 AND 8            
000700* CARRY A MESSAGE PREFIX ONLY - THE CALLER APPENDS AUTHOR AND/            
000800* OR NAME AFTER TRIMMING BP-STAT-MSG.                                     
000900*                                                                         
001000*   REASON   CODE  MEANING                                                
001100*     1       200  EXECUTE OK                                             
001200*     2       201  RESOURCE CREATED                                       
001300*     3       202  UPDATE ACCEPTED                                        
001400*     4       400  AUTHOR AND NAME ARE REQUIRED                           
001500*     5       400  POINT TABLE FULL                                       
001600*     6       404  BLUEPRINT NOT FOUND: AUTHOR/NAME (PREFIX)              
001700*     7       404  NO BLUEPRINTS FOR AUTHOR (PREFIX)                      
001800*     8       409  BLUEPRINT ALREADY EXISTS: AUTHOR/NAME (PREFIX)         
001900*                                                                         
002000*   04/02/90  RSM  ORIGINAL - 4 FIXED-TEXT ENTRIES.                       
002100*   07/19/94  KLF  SPLIT REASON 5 (POINT TABLE FULL) OUT OF       CR0114  
002200*                  REASON 4 SO A FULL POINT TABLE GETS ITS        CR0114  
002300*                  OWN MESSAGE - SEE CR0114.                      CR0114  
002400*                                                                         
002500* TABLE IS LOADED ONCE BY VALUE CLAUSES IN BPCAT00 WORKING-               
002600* STORAGE (SEE WS-STAT-INIT) AND NEVER REWRITTEN AT RUN TIME;             
002700* IT IS LOOKED UP BY BP-STAT-IDX, NOT MAINTAINED AS A FILE.               
002800 01  BP-STAT-TABLE.                                                       
002900* EIGHT ENTRIES, ONE PER REASON CODE IN THE TABLE ABOVE.  THE             
003000* INDEX RUNS FROM 1; BP-STAT-REASON IS ALSO THE ORDINAL.                  
003100     05  BP-STAT-ENTRY OCCURS 8 TIMES                                     
003200                 INDEXED BY BP-STAT-IDX.                                  
003300* INTERNAL REASON CODE - THE VALUE BPSTORE PASSES BACK IN                 
003400* LK-REASON; SEARCH ARGUMENT FOR 9050-SET-STATUS.                         
003500     10  BP-STAT-REASON          PIC 9(02).                               
003600* THE THREE-DIGIT CODE MOVED TO RS-CODE ON OUTPUT.                        
003700     10  BP-STAT-CODE            PIC 9(03).                               
003800* FIXED MESSAGE TEXT, OR A PREFIX WHEN BP-STAT-HAS-PREFIX IS              
003900* 'Y' - MOVED TO RS-MESSAGE, OR CONCATENATED WITH THE TARGET              
004000* KEY FIRST, DEPENDING ON THE PREFIX FLAG BELOW.                          
004100     10  BP-STAT-MSG             PIC X(40).                               
004200* 'Y' MEANS BP-STAT-MSG IS ONLY THE LEADING PART OF THE FINAL             
004300* MESSAGE AND 9060-BUILD-MESSAGE MUST APPEND AUTHOR/NAME.                 
004400     10  BP-STAT-PREFIX-FLAG     PIC X(01).                               
004500     88  BP-STAT-HAS-PREFIX  VALUE 'Y'.                                   
004600* WHOLE-TABLE OVERLAY, UNUSED BY BPCAT00 TODAY BUT KEPT FOR               
004700* PARITY WITH THE OTHER COPYBOOKS' RAW REDEFINES.                         
004800 01  FILLER REDEFINES BP-STAT-TABLE.                                      
004900     05  BP-STAT-TABLE-RAW        PIC X(368).                             
